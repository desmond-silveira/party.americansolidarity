000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. PGMAVCNT.                                                    
000300 AUTHOR. R J MOSQUERA.                                                    
000400 INSTALLATION. PARTIDO SOLIDARIDAD AMERICANA - CENTRO COMPUTO.            
000500 DATE-WRITTEN. 03/10/1989.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. USO INTERNO - SOLO PERSONAL DE ESCRUTINIO.                     
000800******************************************************************        
000900*                   CLASE SINCRONICA 50                          *        
001000*                   ===================                          *        
001100*  PGMAVCNT - CONTEO DE BOLETAS POR METODOS DE VOTO APROBATORIO  *        
001200*                                                                *        
001300*  - LEE EL ARCHIVO CSV DE BOLETAS (DDENTRA): FILA 1 = NOMBRES   *        
001400*    DE CANDIDATOS, FILAS SIGUIENTES = UNA BOLETA POR FILA, UNA  *        
001500*    CELDA NO EN BLANCO SIGNIFICA APROBACION DE ESE CANDIDATO.   *        
001600*  - LEE UNA TARJETA DE PARAMETROS (SYSIN) CON LA CANTIDAD DE    *        
001700*    BANCAS A CUBRIR Y LA CANTIDAD MAXIMA DE PLANCHAS A LISTAR   *        
001800*    PARA EL METODO PROPORCIONAL.                                *        
001900*  - CALCULA, SOBRE EL MISMO CONJUNTO DE BOLETAS EN MEMORIA:     *        
002000*      1) APPROVAL VOTING               (ENTERO)                 *        
002100*      2) NET APPROVAL VOTING           (ENTERO CON SIGNO)       *        
002200*      3) SATISFACTION APPROVAL VOTING  (DECIMAL)                *        
002300*      4) SEQUENTIAL PROPORTIONAL AV    (DECIMAL, POR RONDAS)    *        
002400*      5) PROPORTIONAL APPROVAL VOTING  (DECIMAL, POR PLANCHA)   *        
002500*  - IMPRIME (POR DISPLAY, NO HAY IMPRESO) UN INFORME DE CINCO   *        
002600*    SECCIONES, UNA POR METODO, EN ESE ORDEN FIJO.               *        
002700*  - NO HAY TOTALES GENERALES NI CORTE DE CONTROL: CADA SECCION  *        
002800*    ES "TODOS LOS CANDIDATOS" O "LAS PRIMERAS N PLANCHAS".      *        
002900******************************************************************        
003000*    HISTORIAL DE CAMBIOS                                       *         
003100*    ---------------------------------------------------------- *         
003200*    1989-03-10  RJM  CR-0415  VERSION INICIAL: APPROVAL VOTING   CR-0415 
003300*                              Y NET APPROVAL VOTING UNICAMENTE. *        
003400*    1989-06-02  RJM  CR-0430  SE AGREGA SATISFACTION APPROVAL    CR-0430 
003500*                              VOTING (SAV) CON ACUMULACION      *        
003600*                              COMP-3 A 3 DECIMALES.             *        
003700*    1991-07-02  RJM  CR-0584  SE AGREGA SEQUENTIAL PROPORTIONAL *        
003800*                              APPROVAL VOTING (SPAV) POR RONDAS  CR-0584 
003900*                              CON EMPATE MULTIPLE POR RONDA.    *        
004000*    1994-11-21  MTV  CR-0702  SE AGREGA PROPORTIONAL APPROVAL    CR-0702 
004100*                              VOTING (PAV) POR PLANCHAS, CON    *        
004200*                              CALL A PGMHARMN PARA LA SUMA      *        
004300*                              ARMONICA DE CADA INTERSECCION.    *        
004400*    1995-02-08  MTV  CR-0718  TOPE DE PLANCHAS ELEVADO A 5000 Y  CR-0718 
004500*                              ABEND CONTROLADO SI SE SUPERA.    *        
004600*    1999-01-08  MTV  CR-0956  REVISION DE FIN DE SIGLO (Y2K):    CR-0956 
004700*                              WS-FECHA-HOY SE EXPANDE A AAMMDD  *        
004800*                              DE 6 POSICIONES; NO HABIA CAMPOS  *        
004900*                              DE ANIO A 2 DIGITOS EN ESTE       *        
005000*                              PROGRAMA PERO SE REVISA POR LAS   *        
005100*                              DUDAS.                            *        
005200*    2003-09-30  LFG  CR-1181  SE AGREGA TARJETA DE PARAMETROS    CR-1181 
005300*                              POR SYSIN PARA BANCAS Y TOPE DE   *        
005400*                              PLANCHAS (ANTES VENIAN FIJOS).    *        
005500*    2007-04-17  LFG  CR-1340  DESEMPATE DE CANDIDATOS AHORA ES   CR-1340 
005600*                              INSENSIBLE A MAYUSCULAS, SEGUN    *        
005700*                              PEDIDO DE LA JUNTA ELECTORAL.     *        
005800*    2011-10-05  CHR  CR-1502  SE DOCUMENTA EL ORDEN FIJO DE LAS  CR-1502 
005900*                              CINCO SECCIONES DEL INFORME.      *        
006000*    2013-03-19  DAP  CR-1560  SE CORRIGE INTERCAMBIO DE          CR-1560 
006100*                              PLANCHAS EN 8311/8312/8313:       *        
006200*                              TRES MOVE QUEDABAN CORTADOS EN    *        
006300*                              COL 72 SIN CERRAR PARENTESIS NI   *        
006400*                              PUNTO, RIESGO DE DESARMAR EL      *        
006500*                              ORDEN DE PLANCHAS EN PAV.         *        
006600******************************************************************        
006700                                                                          
006800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
006900 ENVIRONMENT DIVISION.                                                    
007000 CONFIGURATION SECTION.                                                   
007100 SPECIAL-NAMES.                                                           
007200     C01 IS TOP-OF-FORM                                                   
007300     CLASS CLASE-ALFA    IS 'A' THRU 'Z', 'a' THRU 'z'                    
007400     UPSI-0 ON STATUS IS WS-MODO-TRAZA                                    
007500            OFF STATUS IS WS-MODO-NORMAL.                                 
007600                                                                          
007700 INPUT-OUTPUT SECTION.                                                    
007800 FILE-CONTROL.                                                            
007900                                                                          
008000     SELECT BALCSV  ASSIGN TO DDENTRA                                     
008100     ORGANIZATION IS LINE SEQUENTIAL                                      
008200     FILE STATUS  IS FS-BALCSV.                                           
008300                                                                          
008400     SELECT TARJPARM ASSIGN TO SYSIN                                      
008500     ORGANIZATION IS LINE SEQUENTIAL                                      
008600     FILE STATUS  IS FS-PARM.                                             
008700                                                                          
008800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
008900 DATA DIVISION.                                                           
009000 FILE SECTION.                                                            
009100                                                                          
009200 FD  BALCSV                                                               
009300     RECORD IS VARYING IN SIZE FROM 1 TO 2000 CHARACTERS                  
009400         DEPENDING ON WS-LARGO-LINEA.                                     
009500 01  REG-LINEA-CSV               PIC X(2000).                             
009600                                                                          
009700 FD  TARJPARM                                                             
009800     RECORD CONTAINS 80 CHARACTERS.                                       
009900 01  REG-PARM                    PIC X(80).                               
010000                                                                          
010100                                                                          
010200 WORKING-STORAGE SECTION.                                                 
010300*=======================*                                                 
010400 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.                
010500                                                                          
010600*----------- ARCHIVOS -------------------------------------------         
010700 77  FS-BALCSV               PIC XX        VALUE SPACES.                  
010800 77  FS-PARM                 PIC XX        VALUE SPACES.                  
010900 77  WS-LARGO-LINEA          PIC 9(04) COMP VALUE ZEROS.                  
011000                                                                          
011100 77  WS-STATUS-FIN           PIC X         VALUE 'N'.                     
011200     88  WS-FIN-LECTURA                    VALUE 'Y'.                     
011300     88  WS-NO-FIN-LECTURA                 VALUE 'N'.                     
011400                                                                          
011500 77  WS-MODO-TRAZA           PIC X         VALUE 'N'.                     
011600 77  WS-MODO-NORMAL          PIC X         VALUE 'N'.                     
011700                                                                          
011800*----------- LIMITES DE TABLA ------------------------------------        
011900 77  WS-MAX-CANDIDATOS       PIC 9(02) COMP VALUE 40.                     
012000 77  WS-MAX-BALOTAS          PIC 9(04) COMP VALUE 2000.                   
012100 77  WS-MAX-PLANCHAS         PIC 9(05) COMP VALUE 5000.                   
012200 77  WS-MAX-ASIENTOS         PIC 9(02) COMP VALUE 10.                     
012300                                                                          
012400*----------- CONTADORES (TODOS COMP) -----------------------------        
012500 77  WS-CAND-COUNT           PIC 9(02) COMP VALUE ZEROS.                  
012600 77  WS-BALOTA-COUNT         PIC 9(04) COMP VALUE ZEROS.                  
012700 77  WS-PLANCHA-COUNT        PIC 9(05) COMP VALUE ZEROS.                  
012800 77  WS-PTR                  PIC 9(04) COMP VALUE ZEROS.                  
012900 77  WS-RONDA                PIC 9(02) COMP VALUE ZEROS.                  
013000 77  WS-CANT-APROB-BAL       PIC 9(02) COMP VALUE ZEROS.                  
013100 77  WS-INTERSEC-M           PIC 9(02) COMP VALUE ZEROS.                  
013200 77  WS-CANT-ORDEN           PIC 9(04) COMP VALUE ZEROS.                  
013300 77  WS-POS                  PIC 9(02) COMP VALUE ZEROS.                  
013400 77  WS-POS2                 PIC 9(02) COMP VALUE ZEROS.                  
013500 77  WS-POS-AUX              PIC 9(02) COMP VALUE ZEROS.                  
013600 77  WS-PASADA               PIC 9(05) COMP VALUE ZEROS.                  
013700 77  WS-PLAN-CAMBIAR         PIC X          VALUE 'N'.                    
013800 77  WS-LEIDAS-BAL           PIC 9(06) COMP VALUE ZEROS.                  
013900                                                                          
014000*----------- AREA DE INTERCAMBIO PARA EL SORT DE PLANCHAS --------        
014100 01  WS-TP-AUX.                                                           
014200     05  WS-TP-CAND-IDX-AUX OCCURS 10 TIMES PIC 9(02) COMP.               
014300     05  WS-TP-PUNTAJE-AUX      PIC S9(05)V9(03) COMP-3.                  
014400     05  WS-TP-CLAVE-AUX        PIC X(120).                               
014500                                                                          
014600*----------- PARAMETROS DE CORRIDA -------------------------------        
014700 77  WS-SEAT-COUNT           PIC 9(02) COMP VALUE 1.                      
014800 77  WS-MAX-PLANCHAS-IMP     PIC 9(04) COMP VALUE 10.                     
014900                                                                          
015000*----------- INDICES DE TABLA ------------------------------------        
015100 77  TC-IDX                  PIC 9(02) COMP VALUE ZEROS.                  
015200 77  TC-IDX2                 PIC 9(02) COMP VALUE ZEROS.                  
015300 77  TB-IDX                  PIC 9(04) COMP VALUE ZEROS.                  
015400 77  TP-IDX                  PIC 9(05) COMP VALUE ZEROS.                  
015500 77  WS-CMP-IDX1             PIC 9(04) COMP VALUE ZEROS.                  
015600 77  WS-CMP-IDX2             PIC 9(04) COMP VALUE ZEROS.                  
015700 77  WS-CMP-RESULTADO        PIC X         VALUE SPACE.                   
015800     88  WS-CMP-CAMBIAR                    VALUE 'S'.                     
015900     88  WS-CMP-DEJAR                      VALUE 'N'.                     
016000 77  WS-CMP-METODO           PIC 9         VALUE ZEROS.                   
016100     88  WS-METODO-AV                      VALUE 1.                       
016200     88  WS-METODO-NETAV                   VALUE 2.                       
016300     88  WS-METODO-SAV                     VALUE 3.                       
016400     88  WS-METODO-SPAV                    VALUE 4.                       
016500                                                                          
016600*----------- AREA DE TRABAJO PARA UN CAMPO CSV -------------------        
016700 77  WS-CAMPO                PIC X(30)     VALUE SPACES.                  
016800 77  WS-FIN-CAMPOS           PIC X         VALUE 'N'.                     
016900     88  WS-SIN-MAS-CAMPOS                 VALUE 'Y'.                     
017000                                                                          
017100*----------- REDEFINES 1: FECHA DE PROCESO (AAMMDD) --------------        
017200 01  WS-FECHA-HOY.                                                        
017300     03  WS-FECHA-HOY-AAMMDD  PIC 9(06).                                  
017400 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.                               
017500     03  WS-FECHA-HOY-AA      PIC 99.                                     
017600     03  WS-FECHA-HOY-MM      PIC 99.                                     
017700     03  WS-FECHA-HOY-DD      PIC 99.                                     
017800                                                                          
017900*----------- REDEFINES 2: TARJETA DE PARAMETROS ------------------        
018000 01  WS-PARM-AREA.                                                        
018100     03  WS-PARM-TEXTO        PIC X(80).                                  
018200 01  WS-PARM-CAMPOS REDEFINES WS-PARM-AREA.                               
018300     03  WS-PARM-ASIENTOS     PIC 9(04).                                  
018400     03  WS-PARM-MAXPLAN      PIC 9(04).                                  
018500     03  FILLER               PIC X(72).                                  
018600                                                                          
018700*----------- REDEFINES 3: LINEA DE RESULTADO (ENTERO / DECIMAL) --        
018800 01  WS-LINEA-RESULTADO.                                                  
018900     03  WS-RES-NOMBRE        PIC X(31).                                  
019000     03  FILLER               PIC X(02)    VALUE SPACES.                  
019100     03  WS-RES-PUNTAJE-INT   PIC ---9(06).                               
019200     03  FILLER               PIC X(02)    VALUE SPACES.                  
019300 01  WS-LINEA-RESULTADO-DEC REDEFINES WS-LINEA-RESULTADO.                 
019400     03  FILLER               PIC X(33).                                  
019500     03  WS-RES-PUNTAJE-DEC   PIC ---9(04).999.                           
019600                                                                          
019700*----------- COPYS ---------------------------------------------          
019800*     COPY CPCANDAT  (VER PGM_50-CP-CANDDAT -- NO DISPONIBLE EN           
019900*     ESTA BIBLIOTECA DE PRUEBA, SE PEGA EL LAYOUT A MANO)                
020000******************************************************************        
020100*    LAYOUT REGISTRO DE CANDIDATO / LINEA DE INFORME             *        
020200******************************************************************        
020300 01  WS-REG-CANDIDATO.                                                    
020400     03  CAND-INDICE           PIC 9(04)      VALUE ZEROS.                
020500     03  CAND-NOMBRE           PIC X(30)      VALUE SPACES.               
020600     03  CAND-NOMBRE-MAYUS     PIC X(30)      VALUE SPACES.               
020700     03  CAND-CANT-APROB       PIC S9(07)     VALUE ZEROS.                
020800     03  CAND-NETO-APROB       PIC S9(07)     VALUE ZEROS.                
020900     03  CAND-PUNT-SAV         PIC S9(05)V9(03) COMP-3                    
021000                                              VALUE ZEROS.                
021100     03  CAND-PUNT-SPAV        PIC S9(05)V9(03) COMP-3                    
021200                                              VALUE ZEROS.                
021300     03  CAND-RONDA-SENTADO    PIC 9(04) COMP VALUE ZEROS.                
021400     03  CAND-IND-SENTADO      PIC X          VALUE 'N'.                  
021500         88  CAND-ESTA-SENTADO                VALUE 'Y'.                  
021600         88  CAND-NO-SENTADO                  VALUE 'N'.                  
021700     03  FILLER                PIC X(09)      VALUE SPACES.               
021800*///////////////////////////////////////////////////////////////          
021900                                                                          
022000*----------- TABLA DE CANDIDATOS (REGISTRO DE CANDIDATOS) --------        
022100 01  WS-TABLA-CANDIDATOS.                                                 
022200     05  TC-CANDIDATO OCCURS 40 TIMES INDEXED BY TC-NDX TC-NDX2.          
022300         10  TC-INDICE           PIC 9(04).                               
022400         10  TC-NOMBRE           PIC X(30).                               
022500         10  TC-NOMBRE-MAYUS     PIC X(30).                               
022600         10  TC-CANT-APROB       PIC S9(07).                              
022700         10  TC-NETO-APROB       PIC S9(07).                              
022800         10  TC-PUNT-SAV         PIC S9(05)V9(03) COMP-3.                 
022900         10  TC-PUNT-SPAV        PIC S9(05)V9(03) COMP-3.                 
023000         10  TC-RONDA-SENTADO    PIC 9(04) COMP.                          
023100         10  TC-IND-SENTADO      PIC X.                                   
023200             88  TC-ESTA-SENTADO VALUE 'Y'.                               
023300             88  TC-NO-SENTADO   VALUE 'N'.                               
023400         10  FILLER              PIC X(09).                               
023500                                                                          
023600*----------- TABLA DE BOLETAS (BIT DE APROBACION POR CANDIDATO) --        
023700 01  WS-TABLA-BALOTAS.                                                    
023800     05  TB-BALOTA OCCURS 2000 TIMES INDEXED BY TB-NDX.                   
023900         10  TB-CANT-APROBADOS   PIC 9(02) COMP.                          
024000         10  TB-APROBO OCCURS 40 TIMES PIC X.                             
024100             88  TB-SI-APROBO    VALUE 'Y'.                               
024200             88  TB-NO-APROBO    VALUE 'N'.                               
024300         10  FILLER              PIC X(04).                               
024400                                                                          
024500*----------- TABLA DE PLANCHAS (PAV) -----------------------------        
024600 01  WS-TABLA-PLANCHAS.                                                   
024700     05  TP-PLANCHA OCCURS 5000 TIMES INDEXED BY TP-NDX TP-NDX2.          
024800         10  TP-CAND-IDX OCCURS 10 TIMES PIC 9(02) COMP.                  
024900         10  TP-PUNTAJE          PIC S9(05)V9(03) COMP-3.                 
025000         10  TP-CLAVE-NOMBRE     PIC X(120).                              
025100         10  FILLER              PIC X(04).                               
025200                                                                          
025300*----------- COMBINACION ACTUAL (GENERADOR DE PLANCHAS) ----------        
025400 01  WS-COMBO-ACTUAL.                                                     
025500     05  WS-COMBO-POS OCCURS 10 TIMES PIC 9(02) COMP.                     
025600 77  WS-COMBO-FIN             PIC X         VALUE 'N'.                    
025700     88  WS-COMBO-SIN-MAS                   VALUE 'Y'.                    
025800 77  WS-INC-OK                PIC X         VALUE 'N'.                    
025900     88  WS-INC-ENCONTRADO                  VALUE 'Y'.                    
026000                                                                          
026100*----------- TABLA DE PUNTAJE DE RONDA (SPAV) --------------------        
026200 01  WS-PUNTAJE-RONDA.                                                    
026300     05  WS-PR-VALOR OCCURS 40 TIMES PIC S9(05)V9(03) COMP-3.             
026400 77  WS-PR-MAXIMO             PIC S9(05)V9(03) COMP-3 VALUE ZEROS.        
026500 77  WS-PR-DIVISOR            PIC 9(04) COMP VALUE ZEROS.                 
026600 77  WS-PR-SENTADOS-BAL       PIC 9(02) COMP VALUE ZEROS.                 
026700 77  WS-SPAV-FIN              PIC X          VALUE 'N'.                   
026800     88  WS-SPAV-LISTO                       VALUE 'Y'.                   
026900                                                                          
027000*----------- ORDEN DE IMPRESION (INDICES YA ORDENADOS) -----------        
027100 01  WS-ORDEN.                                                            
027200     05  WS-ORDEN-IDX OCCURS 40 TIMES PIC 9(02) COMP.                     
027300                                                                          
027400*----------- AREA DE LINKAGE PARA PGMHARMN -----------------------        
027500 01  LK-HARMN-AREA.                                                       
027600     03  LK-HARMN-M          PIC 9(04).                                   
027700     03  LK-HARMN-SUMA       PIC S9(03)V9(03) COMP-3.                     
027800                                                                          
027900*----------- LITERALES DE TITULO Y SEPARADORES -------------------        
028000 01  WS-LINEA-GUION          PIC X(44)     VALUE ALL '='.                 
028100 01  WS-LINEA-PLANCHA        PIC X(320)    VALUE SPACES.                  
028200                                                                          
028300 77  FILLER  PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                
028400                                                                          
028500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
028600 PROCEDURE DIVISION.                                                      
028700                                                                          
028800 MAIN-PROGRAM-I.                                                          
028900                                                                          
029000     PERFORM 1000-INICIO-I     THRU 1000-INICIO-F                         
029100     PERFORM 2000-LEER-BAL-I   THRU 2000-LEER-BAL-F                       
029200             UNTIL WS-FIN-LECTURA                                         
029300     PERFORM 3000-CALC-AV-I    THRU 3000-CALC-AV-F                        
029400     PERFORM 3100-CALC-NETAV-I THRU 3100-CALC-NETAV-F                     
029500     PERFORM 3200-CALC-SAV-I   THRU 3200-CALC-SAV-F                       
029600     PERFORM 3300-CALC-SPAV-I  THRU 3300-CALC-SPAV-F                      
029700     PERFORM 3400-CALC-PAV-I   THRU 3400-CALC-PAV-F                       
029800     PERFORM 4000-IMP-AV-I     THRU 4000-IMP-AV-F                         
029900     PERFORM 4100-IMP-NETAV-I  THRU 4100-IMP-NETAV-F                      
030000     PERFORM 4200-IMP-SAV-I    THRU 4200-IMP-SAV-F                        
030100     PERFORM 4300-IMP-SPAV-I   THRU 4300-IMP-SPAV-F                       
030200     PERFORM 4400-IMP-PAV-I    THRU 4400-IMP-PAV-F                        
030300     PERFORM 9999-FINAL-I      THRU 9999-FINAL-F.                         
030400                                                                          
030500 MAIN-PROGRAM-F. GOBACK.                                                  
030600                                                                          
030700*-----------------------------------------------------------------        
030800 1000-INICIO-I.                                                           
030900                                                                          
031000     ACCEPT WS-FECHA-HOY FROM DATE                                        
031100     SET WS-NO-FIN-LECTURA TO TRUE                                        
031200                                                                          
031300     OPEN INPUT BALCSV                                                    
031400     IF FS-BALCSV IS NOT EQUAL '00' THEN                                  
031500        DISPLAY '* ERROR EN OPEN DDENTRA = ' FS-BALCSV                    
031600        MOVE 9999 TO RETURN-CODE                                          
031700        SET WS-FIN-LECTURA TO TRUE                                        
031800        GO TO 1000-INICIO-F                                               
031900     END-IF                                                               
032000                                                                          
032100     PERFORM 1100-LEER-PARM-I THRU 1100-LEER-PARM-F                       
032200     PERFORM 1200-LEER-ENCAB-I THRU 1200-LEER-ENCAB-F.                    
032300                                                                          
032400 1000-INICIO-F. EXIT.                                                     
032500                                                                          
032600*-----------------------------------------------------------------        
032700*    TARJETA DE PARAMETROS (SYSIN): BANCAS A CUBRIR Y TOPE DE             
032800*    PLANCHAS A LISTAR PARA PAV. SI NO HAY TARJETA SE USAN LOS            
032900*    VALORES POR DEFECTO (1 BANCA, 10 PLANCHAS).                          
033000 1100-LEER-PARM-I.                                                        
033100                                                                          
033200     OPEN INPUT TARJPARM                                                  
033300     IF FS-PARM IS EQUAL '00' THEN                                        
033400        READ TARJPARM INTO WS-PARM-AREA                                   
033500        IF FS-PARM IS EQUAL '00' THEN                                     
033600           MOVE WS-PARM-ASIENTOS  TO WS-SEAT-COUNT                        
033700           MOVE WS-PARM-MAXPLAN   TO WS-MAX-PLANCHAS-IMP                  
033800           IF WS-SEAT-COUNT = ZEROS THEN                                  
033900              MOVE 1 TO WS-SEAT-COUNT                                     
034000           END-IF                                                         
034100           IF WS-MAX-PLANCHAS-IMP = ZEROS THEN                            
034200              MOVE 10 TO WS-MAX-PLANCHAS-IMP                              
034300           END-IF                                                         
034400        END-IF                                                            
034500        CLOSE TARJPARM                                                    
034600     END-IF                                                               
034700                                                                          
034800     IF WS-SEAT-COUNT > WS-MAX-ASIENTOS THEN                              
034900        DISPLAY '* ERROR: BANCAS SOLICITADAS SUPERAN EL TOPE '            
035000        MOVE 9999 TO RETURN-CODE                                          
035100        SET WS-FIN-LECTURA TO TRUE                                        
035200     END-IF.                                                              
035300                                                                          
035400 1100-LEER-PARM-F. EXIT.                                                  
035500                                                                          
035600*-----------------------------------------------------------------        
035700*    FILA 1 DEL CSV: NOMBRE DE CADA CANDIDATO, EN ORDEN DE                
035800*    COLUMNA. EL INDICE ES 0-BASE (PRIMERA COLUMNA = CAND-INDICE 0        
035900*    PARA ESTE TRABAJO EN PARTICULAR.                                     
036000 1200-LEER-ENCAB-I.                                                       
036100                                                                          
036200     IF WS-FIN-LECTURA THEN                                               
036300        GO TO 1200-LEER-ENCAB-F                                           
036400     END-IF                                                               
036500                                                                          
036600     READ BALCSV                                                          
036700                                                                          
036800     EVALUATE FS-BALCSV                                                   
036900        WHEN '00'                                                         
037000           CONTINUE                                                       
037100        WHEN '10'                                                         
037200           DISPLAY '* ARCHIVO DE BOLETAS VACIO'                           
037300           SET WS-FIN-LECTURA TO TRUE                                     
037400           GO TO 1200-LEER-ENCAB-F                                        
037500        WHEN OTHER                                                        
037600           DISPLAY '* ERROR EN LECTURA ENCABEZADO = ' FS-BALCSV           
037700           MOVE 9999 TO RETURN-CODE                                       
037800           SET WS-FIN-LECTURA TO TRUE                                     
037900           GO TO 1200-LEER-ENCAB-F                                        
038000     END-EVALUATE                                                         
038100                                                                          
038200     MOVE ZEROS TO WS-CAND-COUNT                                          
038300     MOVE 1     TO WS-PTR                                                 
038400     MOVE 'N'   TO WS-FIN-CAMPOS                                          
038500                                                                          
038600     PERFORM 1210-CAMPO-ENCAB-I THRU 1210-CAMPO-ENCAB-F                   
038700             UNTIL WS-SIN-MAS-CAMPOS.                                     
038800                                                                          
038900 1200-LEER-ENCAB-F. EXIT.                                                 
039000                                                                          
039100*-----------------------------------------------------------------        
039200 1210-CAMPO-ENCAB-I.                                                      
039300                                                                          
039400     PERFORM 8200-SEPARAR-CAMPO-I THRU 8200-SEPARAR-CAMPO-F               
039500     IF WS-SIN-MAS-CAMPOS THEN                                            
039600        GO TO 1210-CAMPO-ENCAB-F                                          
039700     END-IF                                                               
039800                                                                          
039900     ADD 1 TO WS-CAND-COUNT                                               
040000     SET TC-NDX TO WS-CAND-COUNT                                          
040100     MOVE WS-CAND-COUNT TO TC-INDICE(TC-NDX)                              
040200     SUBTRACT 1 FROM TC-INDICE(TC-NDX)                                    
040300     MOVE WS-CAMPO      TO TC-NOMBRE(TC-NDX)                              
040400     MOVE WS-CAMPO      TO TC-NOMBRE-MAYUS(TC-NDX)                        
040500     INSPECT TC-NOMBRE-MAYUS(TC-NDX)                                      
040600        CONVERTING 'abcdefghijklmnopqrstuvwxyz'                           
040700                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                           
040800     MOVE ZEROS TO TC-CANT-APROB(TC-NDX)                                  
040900     MOVE ZEROS TO TC-NETO-APROB(TC-NDX)                                  
041000     MOVE ZEROS TO TC-PUNT-SAV(TC-NDX)                                    
041100     MOVE ZEROS TO TC-PUNT-SPAV(TC-NDX)                                   
041200     MOVE ZEROS TO TC-RONDA-SENTADO(TC-NDX)                               
041300     SET TC-NO-SENTADO(TC-NDX) TO TRUE.                                   
041400                                                                          
041500 1210-CAMPO-ENCAB-F. EXIT.                                                
041600                                                                          
041700*-----------------------------------------------------------------        
041800*    LECTURA DE UNA FILA DE BOLETA. UNA FILA TOTALMENTE EN BLANCO         
041900*    (SIN NINGUNA APROBACION) SE DESCARTA: NO SE GUARDA EN LA             
042000*    TABLA Y NO PARTICIPA DE NINGUNO DE LOS CINCO METODOS.                
042100 2000-LEER-BAL-I.                                                         
042200                                                                          
042300     READ BALCSV                                                          
042400                                                                          
042500     EVALUATE FS-BALCSV                                                   
042600        WHEN '00'                                                         
042700           ADD 1 TO WS-LEIDAS-BAL                                         
042800           PERFORM 2100-PROCESAR-BAL-I THRU 2100-PROCESAR-BAL-F           
042900        WHEN '10'                                                         
043000           SET WS-FIN-LECTURA TO TRUE                                     
043100        WHEN OTHER                                                        
043200           DISPLAY '* ERROR EN LECTURA DE BOLETA = ' FS-BALCSV            
043300           MOVE 9999 TO RETURN-CODE                                       
043400           SET WS-FIN-LECTURA TO TRUE                                     
043500     END-EVALUATE.                                                        
043600                                                                          
043700 2000-LEER-BAL-F. EXIT.                                                   
043800                                                                          
043900*-----------------------------------------------------------------        
044000 2100-PROCESAR-BAL-I.                                                     
044100                                                                          
044200     MOVE 1   TO WS-PTR                                                   
044300     MOVE 'N' TO WS-FIN-CAMPOS                                            
044400     MOVE ZEROS TO WS-CANT-APROB-BAL                                      
044500     MOVE ZEROS TO TC-IDX                                                 
044600                                                                          
044700     IF WS-BALOTA-COUNT >= WS-MAX-BALOTAS THEN                            
044800        DISPLAY '* ERROR: TOPE DE BOLETAS SUPERADO '                      
044900        MOVE 9999 TO RETURN-CODE                                          
045000        SET WS-FIN-LECTURA TO TRUE                                        
045100        GO TO 2100-PROCESAR-BAL-F                                         
045200     END-IF                                                               
045300                                                                          
045400     SET TB-NDX TO WS-BALOTA-COUNT                                        
045500     SET TB-NDX UP BY 1                                                   
045600                                                                          
045700     PERFORM 2110-INIC-APROBO-I THRU 2110-INIC-APROBO-F                   
045800             VARYING TC-IDX2 FROM 1 BY 1                                  
045900                UNTIL TC-IDX2 > WS-CAND-COUNT                             
046000                                                                          
046100     PERFORM 2120-CAMPO-BAL-I THRU 2120-CAMPO-BAL-F                       
046200             VARYING TC-IDX FROM 1 BY 1                                   
046300                UNTIL TC-IDX > WS-CAND-COUNT OR WS-SIN-MAS-CAMPOS         
046400                                                                          
046500     IF WS-CANT-APROB-BAL = ZEROS THEN                                    
046600        CONTINUE                                                          
046700     ELSE                                                                 
046800        MOVE WS-CANT-APROB-BAL TO TB-CANT-APROBADOS(TB-NDX)               
046900        ADD 1 TO WS-BALOTA-COUNT                                          
047000     END-IF.                                                              
047100                                                                          
047200 2100-PROCESAR-BAL-F. EXIT.                                               
047300                                                                          
047400*-----------------------------------------------------------------        
047500 2110-INIC-APROBO-I.                                                      
047600                                                                          
047700     SET TB-NO-APROBO(TB-NDX, TC-IDX2) TO TRUE.                           
047800                                                                          
047900 2110-INIC-APROBO-F. EXIT.                                                
048000                                                                          
048100*-----------------------------------------------------------------        
048200 2120-CAMPO-BAL-I.                                                        
048300                                                                          
048400     PERFORM 8200-SEPARAR-CAMPO-I THRU 8200-SEPARAR-CAMPO-F               
048500     IF NOT WS-SIN-MAS-CAMPOS                                             
048600        AND WS-CAMPO NOT = SPACES THEN                                    
048700        SET TB-SI-APROBO(TB-NDX, TC-IDX) TO TRUE                          
048800        ADD 1 TO WS-CANT-APROB-BAL                                        
048900     END-IF.                                                              
049000                                                                          
049100 2120-CAMPO-BAL-F. EXIT.                                                  
049200                                                                          
049300*-----------------------------------------------------------------        
049400*    APPROVAL VOTING: 1 PUNTO POR BOLETA QUE APRUEBA AL CANDIDATO.        
049500 3000-CALC-AV-I.                                                          
049600                                                                          
049700     PERFORM 3010-AV-BAL-I THRU 3010-AV-BAL-F                             
049800             VARYING TB-NDX FROM 1 BY 1                                   
049900                UNTIL TB-NDX > WS-BALOTA-COUNT.                           
050000                                                                          
050100 3000-CALC-AV-F. EXIT.                                                    
050200                                                                          
050300*-----------------------------------------------------------------        
050400 3010-AV-BAL-I.                                                           
050500                                                                          
050600     PERFORM 3011-AV-CAND-I THRU 3011-AV-CAND-F                           
050700             VARYING TC-NDX FROM 1 BY 1                                   
050800                UNTIL TC-NDX > WS-CAND-COUNT.                             
050900                                                                          
051000 3010-AV-BAL-F. EXIT.                                                     
051100                                                                          
051200*-----------------------------------------------------------------        
051300 3011-AV-CAND-I.                                                          
051400                                                                          
051500     IF TB-SI-APROBO(TB-NDX, TC-NDX) THEN                                 
051600        ADD 1 TO TC-CANT-APROB(TC-NDX)                                    
051700     END-IF.                                                              
051800                                                                          
051900 3011-AV-CAND-F. EXIT.                                                    
052000                                                                          
052100*-----------------------------------------------------------------        
052200*    NET APPROVAL VOTING: +1 SI APRUEBA, -1 SI NO, POR CADA               
052300*    BOLETA NO VACIA Y CADA CANDIDATO (NO SOLO LOS APROBADOS).            
052400 3100-CALC-NETAV-I.                                                       
052500                                                                          
052600     PERFORM 3110-NETAV-BAL-I THRU 3110-NETAV-BAL-F                       
052700             VARYING TB-NDX FROM 1 BY 1                                   
052800                UNTIL TB-NDX > WS-BALOTA-COUNT.                           
052900                                                                          
053000 3100-CALC-NETAV-F. EXIT.                                                 
053100                                                                          
053200*-----------------------------------------------------------------        
053300 3110-NETAV-BAL-I.                                                        
053400                                                                          
053500     PERFORM 3111-NETAV-CAND-I THRU 3111-NETAV-CAND-F                     
053600             VARYING TC-NDX FROM 1 BY 1                                   
053700                UNTIL TC-NDX > WS-CAND-COUNT.                             
053800                                                                          
053900 3110-NETAV-BAL-F. EXIT.                                                  
054000                                                                          
054100*-----------------------------------------------------------------        
054200 3111-NETAV-CAND-I.                                                       
054300                                                                          
054400     IF TB-SI-APROBO(TB-NDX, TC-NDX) THEN                                 
054500        ADD 1 TO TC-NETO-APROB(TC-NDX)                                    
054600     ELSE                                                                 
054700        SUBTRACT 1 FROM TC-NETO-APROB(TC-NDX)                             
054800     END-IF.                                                              
054900                                                                          
055000 3111-NETAV-CAND-F. EXIT.                                                 
055100                                                                          
055200*-----------------------------------------------------------------        
055300*    SATISFACTION APPROVAL VOTING: CADA BOLETA DE TAMANO K REPARTE        
055400*    1/K ENTRE LOS CANDIDATOS QUE APRUEBA.                                
055500 3200-CALC-SAV-I.                                                         
055600                                                                          
055700     PERFORM 3210-SAV-BAL-I THRU 3210-SAV-BAL-F                           
055800             VARYING TB-NDX FROM 1 BY 1                                   
055900                UNTIL TB-NDX > WS-BALOTA-COUNT.                           
056000                                                                          
056100 3200-CALC-SAV-F. EXIT.                                                   
056200                                                                          
056300*-----------------------------------------------------------------        
056400 3210-SAV-BAL-I.                                                          
056500                                                                          
056600     PERFORM 3211-SAV-CAND-I THRU 3211-SAV-CAND-F                         
056700             VARYING TC-NDX FROM 1 BY 1                                   
056800                UNTIL TC-NDX > WS-CAND-COUNT.                             
056900                                                                          
057000 3210-SAV-BAL-F. EXIT.                                                    
057100                                                                          
057200*-----------------------------------------------------------------        
057300 3211-SAV-CAND-I.                                                         
057400                                                                          
057500     IF TB-SI-APROBO(TB-NDX, TC-NDX) THEN                                 
057600        COMPUTE TC-PUNT-SAV(TC-NDX) ROUNDED =                             
057700                TC-PUNT-SAV(TC-NDX) +                                     
057800                (1 / TB-CANT-APROBADOS(TB-NDX))                           
057900     END-IF.                                                              
058000                                                                          
058100 3211-SAV-CAND-F. EXIT.                                                   
058200                                                                          
058300*-----------------------------------------------------------------        
058400*    SEQUENTIAL PROPORTIONAL APPROVAL VOTING: RONDAS SUCESIVAS.           
058500*    EN CADA RONDA SE DESCUENTA UNA BOLETA EN 1/(1+YA-SENTADOS)           
058600*    QUE ESA BOLETA YA TIENE SENTADOS; SE SIENTAN TODOS LOS QUE           
058700*    EMPATAN EN EL MAXIMO DE LA RONDA.                                    
058800 3300-CALC-SPAV-I.                                                        
058900                                                                          
059000     MOVE ZEROS TO WS-RONDA                                               
059100     MOVE 'N'   TO WS-SPAV-FIN                                            
059200                                                                          
059300     PERFORM 3305-CICLO-RONDA-I THRU 3305-CICLO-RONDA-F                   
059400             UNTIL WS-SPAV-LISTO OR WS-RONDA >= WS-CAND-COUNT.            
059500                                                                          
059600 3300-CALC-SPAV-F. EXIT.                                                  
059700                                                                          
059800*-----------------------------------------------------------------        
059900 3305-CICLO-RONDA-I.                                                      
060000                                                                          
060100     ADD 1 TO WS-RONDA                                                    
060200     PERFORM 3310-RONDA-SPAV-I THRU 3310-RONDA-SPAV-F                     
060300     IF WS-PR-MAXIMO = ZEROS THEN                                         
060400        SET WS-SPAV-LISTO TO TRUE                                         
060500     END-IF.                                                              
060600                                                                          
060700 3305-CICLO-RONDA-F. EXIT.                                                
060800                                                                          
060900*-----------------------------------------------------------------        
061000 3310-RONDA-SPAV-I.                                                       
061100                                                                          
061200     PERFORM 3311-INIC-PR-I THRU 3311-INIC-PR-F                           
061300             VARYING TC-NDX FROM 1 BY 1                                   
061400                UNTIL TC-NDX > WS-CAND-COUNT                              
061500                                                                          
061600     PERFORM 3312-RONDA-BAL-I THRU 3312-RONDA-BAL-F                       
061700             VARYING TB-NDX FROM 1 BY 1                                   
061800                UNTIL TB-NDX > WS-BALOTA-COUNT                            
061900                                                                          
062000     MOVE ZEROS TO WS-PR-MAXIMO                                           
062100     PERFORM 3315-MAX-RONDA-I THRU 3315-MAX-RONDA-F                       
062200             VARYING TC-NDX FROM 1 BY 1                                   
062300                UNTIL TC-NDX > WS-CAND-COUNT                              
062400                                                                          
062500     IF WS-PR-MAXIMO > ZEROS THEN                                         
062600        PERFORM 3316-SENTAR-EMPATE-I THRU 3316-SENTAR-EMPATE-F            
062700                VARYING TC-NDX FROM 1 BY 1                                
062800                   UNTIL TC-NDX > WS-CAND-COUNT                           
062900     END-IF.                                                              
063000                                                                          
063100 3310-RONDA-SPAV-F. EXIT.                                                 
063200                                                                          
063300*-----------------------------------------------------------------        
063400 3311-INIC-PR-I.                                                          
063500                                                                          
063600     MOVE ZEROS TO WS-PR-VALOR(TC-NDX).                                   
063700                                                                          
063800 3311-INIC-PR-F. EXIT.                                                    
063900                                                                          
064000*-----------------------------------------------------------------        
064100 3312-RONDA-BAL-I.                                                        
064200                                                                          
064300     MOVE ZEROS TO WS-PR-SENTADOS-BAL                                     
064400     PERFORM 3313-CONTAR-SENTADOS-I THRU 3313-CONTAR-SENTADOS-F           
064500             VARYING TC-NDX FROM 1 BY 1                                   
064600                UNTIL TC-NDX > WS-CAND-COUNT                              
064700     MOVE WS-PR-SENTADOS-BAL TO WS-PR-DIVISOR                             
064800     ADD 1 TO WS-PR-DIVISOR                                               
064900     PERFORM 3314-SUMAR-PUNTAJE-I THRU 3314-SUMAR-PUNTAJE-F               
065000             VARYING TC-NDX FROM 1 BY 1                                   
065100                UNTIL TC-NDX > WS-CAND-COUNT.                             
065200                                                                          
065300 3312-RONDA-BAL-F. EXIT.                                                  
065400                                                                          
065500*-----------------------------------------------------------------        
065600 3313-CONTAR-SENTADOS-I.                                                  
065700                                                                          
065800     IF TB-SI-APROBO(TB-NDX, TC-NDX)                                      
065900        AND TC-ESTA-SENTADO(TC-NDX) THEN                                  
066000        ADD 1 TO WS-PR-SENTADOS-BAL                                       
066100     END-IF.                                                              
066200                                                                          
066300 3313-CONTAR-SENTADOS-F. EXIT.                                            
066400                                                                          
066500*-----------------------------------------------------------------        
066600 3314-SUMAR-PUNTAJE-I.                                                    
066700                                                                          
066800     IF TB-SI-APROBO(TB-NDX, TC-NDX)                                      
066900        AND TC-NO-SENTADO(TC-NDX) THEN                                    
067000        COMPUTE WS-PR-VALOR(TC-NDX) ROUNDED =                             
067100                WS-PR-VALOR(TC-NDX) + (1 / WS-PR-DIVISOR)                 
067200     END-IF.                                                              
067300                                                                          
067400 3314-SUMAR-PUNTAJE-F. EXIT.                                              
067500                                                                          
067600*-----------------------------------------------------------------        
067700 3315-MAX-RONDA-I.                                                        
067800                                                                          
067900     IF TC-NO-SENTADO(TC-NDX)                                             
068000        AND WS-PR-VALOR(TC-NDX) > WS-PR-MAXIMO THEN                       
068100        MOVE WS-PR-VALOR(TC-NDX) TO WS-PR-MAXIMO                          
068200     END-IF.                                                              
068300                                                                          
068400 3315-MAX-RONDA-F. EXIT.                                                  
068500                                                                          
068600*-----------------------------------------------------------------        
068700 3316-SENTAR-EMPATE-I.                                                    
068800                                                                          
068900     IF TC-NO-SENTADO(TC-NDX)                                             
069000        AND WS-PR-VALOR(TC-NDX) = WS-PR-MAXIMO THEN                       
069100        SET TC-ESTA-SENTADO(TC-NDX) TO TRUE                               
069200        MOVE WS-PR-MAXIMO  TO TC-PUNT-SPAV(TC-NDX)                        
069300        MOVE WS-RONDA      TO TC-RONDA-SENTADO(TC-NDX)                    
069400     END-IF.                                                              
069500                                                                          
069600 3316-SENTAR-EMPATE-F. EXIT.                                              
069700                                                                          
069800*-----------------------------------------------------------------        
069900*    PROPORTIONAL APPROVAL VOTING: UNA PLANCHA POR CADA                   
070000*    COMBINACION DE WS-SEAT-COUNT CANDIDATOS (SIN REPETIR, SIN            
070100*    IMPORTAR ORDEN). POR CADA BOLETA NO VACIA, SI LA INTERSECCION        
070200*    CON LA PLANCHA ES M > 0 SE SUMA H(M) = 1+1/2+...+1/M.                
070300 3400-CALC-PAV-I.                                                         
070400                                                                          
070500     MOVE ZEROS TO WS-PLANCHA-COUNT                                       
070600     MOVE 'N'   TO WS-COMBO-FIN                                           
070700                                                                          
070800     IF WS-SEAT-COUNT > WS-CAND-COUNT THEN                                
070900        DISPLAY '* PAV: BANCAS SUPERAN CANTIDAD DE CANDIDATOS '           
071000        GO TO 3400-CALC-PAV-F                                             
071100     END-IF                                                               
071200                                                                          
071300     PERFORM 3401-INIC-COMBO-I THRU 3401-INIC-COMBO-F                     
071400             VARYING TC-IDX FROM 1 BY 1                                   
071500                UNTIL TC-IDX > WS-SEAT-COUNT                              
071600                                                                          
071700     PERFORM 3405-CICLO-PLANCHA-I THRU 3405-CICLO-PLANCHA-F               
071800             UNTIL WS-COMBO-SIN-MAS.                                      
071900                                                                          
072000 3400-CALC-PAV-F. EXIT.                                                   
072100                                                                          
072200*-----------------------------------------------------------------        
072300 3401-INIC-COMBO-I.                                                       
072400                                                                          
072500     MOVE TC-IDX TO WS-COMBO-POS(TC-IDX).                                 
072600                                                                          
072700 3401-INIC-COMBO-F. EXIT.                                                 
072800                                                                          
072900*-----------------------------------------------------------------        
073000 3405-CICLO-PLANCHA-I.                                                    
073100                                                                          
073200     PERFORM 3410-PUNTUAR-PLANCHA-I THRU 3410-PUNTUAR-PLANCHA-F           
073300     PERFORM 3420-SIG-COMBINACION-I THRU 3420-SIG-COMBINACION-F.          
073400                                                                          
073500 3405-CICLO-PLANCHA-F. EXIT.                                              
073600                                                                          
073700*-----------------------------------------------------------------        
073800 3410-PUNTUAR-PLANCHA-I.                                                  
073900                                                                          
074000     IF WS-PLANCHA-COUNT >= WS-MAX-PLANCHAS THEN                          
074100        DISPLAY '* ERROR: TOPE DE PLANCHAS PAV SUPERADO '                 
074200        MOVE 9999 TO RETURN-CODE                                          
074300        SET WS-COMBO-SIN-MAS TO TRUE                                      
074400        GO TO 3410-PUNTUAR-PLANCHA-F                                      
074500     END-IF                                                               
074600                                                                          
074700     ADD 1 TO WS-PLANCHA-COUNT                                            
074800     SET TP-NDX TO WS-PLANCHA-COUNT                                       
074900     MOVE ZEROS  TO TP-PUNTAJE(TP-NDX)                                    
075000     MOVE SPACES TO TP-CLAVE-NOMBRE(TP-NDX)                               
075100                                                                          
075200     PERFORM 3411-COPIAR-COMBO-I THRU 3411-COPIAR-COMBO-F                 
075300             VARYING TC-IDX FROM 1 BY 1                                   
075400                UNTIL TC-IDX > WS-SEAT-COUNT                              
075500                                                                          
075600     PERFORM 3430-ARMAR-CLAVE-I THRU 3430-ARMAR-CLAVE-F                   
075700                                                                          
075800     PERFORM 3412-PUNTUAR-BAL-I THRU 3412-PUNTUAR-BAL-F                   
075900             VARYING TB-NDX FROM 1 BY 1                                   
076000                UNTIL TB-NDX > WS-BALOTA-COUNT.                           
076100                                                                          
076200 3410-PUNTUAR-PLANCHA-F. EXIT.                                            
076300                                                                          
076400*-----------------------------------------------------------------        
076500 3411-COPIAR-COMBO-I.                                                     
076600                                                                          
076700     MOVE WS-COMBO-POS(TC-IDX) TO TP-CAND-IDX(TP-NDX, TC-IDX).            
076800                                                                          
076900 3411-COPIAR-COMBO-F. EXIT.                                               
077000                                                                          
077100*-----------------------------------------------------------------        
077200 3412-PUNTUAR-BAL-I.                                                      
077300                                                                          
077400     MOVE ZEROS TO WS-INTERSEC-M                                          
077500     PERFORM 3413-CONTAR-INTERSEC-I THRU 3413-CONTAR-INTERSEC-F           
077600             VARYING TC-IDX FROM 1 BY 1                                   
077700                UNTIL TC-IDX > WS-SEAT-COUNT                              
077800     IF WS-INTERSEC-M > ZEROS THEN                                        
077900        MOVE WS-INTERSEC-M TO LK-HARMN-M                                  
078000        CALL 'PGMHARMN' USING LK-HARMN-AREA                               
078100        COMPUTE TP-PUNTAJE(TP-NDX) ROUNDED =                              
078200                TP-PUNTAJE(TP-NDX) + LK-HARMN-SUMA                        
078300     END-IF.                                                              
078400                                                                          
078500 3412-PUNTUAR-BAL-F. EXIT.                                                
078600                                                                          
078700*-----------------------------------------------------------------        
078800 3413-CONTAR-INTERSEC-I.                                                  
078900                                                                          
079000     SET TC-NDX TO WS-COMBO-POS(TC-IDX)                                   
079100     IF TB-SI-APROBO(TB-NDX, TC-NDX) THEN                                 
079200        ADD 1 TO WS-INTERSEC-M                                            
079300     END-IF.                                                              
079400                                                                          
079500 3413-CONTAR-INTERSEC-F. EXIT.                                            
079600                                                                          
079700*-----------------------------------------------------------------        
079800*    GENERADOR ITERATIVO DE LA SIGUIENTE COMBINACION EN ORDEN             
079900*    LEXICOGRAFICO (METODO CLASICO DE "ODOMETRO"). NO SE USA              
080000*    RECURSION, SOLO INDICES Y BANDERAS.                                  
080100 3420-SIG-COMBINACION-I.                                                  
080200                                                                          
080300     MOVE 'N' TO WS-INC-OK                                                
080400     PERFORM 3421-BUSCAR-POS-I THRU 3421-BUSCAR-POS-F                     
080500             VARYING WS-POS FROM WS-SEAT-COUNT BY -1                      
080600                UNTIL WS-POS < 1 OR WS-INC-ENCONTRADO                     
080700                                                                          
080800     IF NOT WS-INC-ENCONTRADO THEN                                        
080900        SET WS-COMBO-SIN-MAS TO TRUE                                      
081000     END-IF.                                                              
081100                                                                          
081200 3420-SIG-COMBINACION-F. EXIT.                                            
081300                                                                          
081400*-----------------------------------------------------------------        
081500 3421-BUSCAR-POS-I.                                                       
081600                                                                          
081700     IF WS-COMBO-POS(WS-POS) <                                            
081800        WS-CAND-COUNT - WS-SEAT-COUNT + WS-POS THEN                       
081900        ADD 1 TO WS-COMBO-POS(WS-POS)                                     
082000        COMPUTE WS-POS2 = WS-POS + 1                                      
082100        PERFORM 3422-RESET-COLA-I THRU 3422-RESET-COLA-F                  
082200                VARYING WS-POS2 FROM WS-POS2 BY 1                         
082300                   UNTIL WS-POS2 > WS-SEAT-COUNT                          
082400        SET WS-INC-ENCONTRADO TO TRUE                                     
082500     END-IF.                                                              
082600                                                                          
082700 3421-BUSCAR-POS-F. EXIT.                                                 
082800                                                                          
082900*-----------------------------------------------------------------        
083000 3422-RESET-COLA-I.                                                       
083100                                                                          
083200     COMPUTE WS-COMBO-POS(WS-POS2) =                                      
083300             WS-COMBO-POS(WS-POS2 - 1) + 1.                               
083400                                                                          
083500 3422-RESET-COLA-F. EXIT.                                                 
083600                                                                          
083700*-----------------------------------------------------------------        
083800*    CLAVE DE NOMBRES DE LA PLANCHA, ORDENADA ALFABETICAMENTE             
083900*    (MAYUSCULAS) PARA EL DESEMPATE "PROPIO" DE LA PLANCHA.               
084000 3430-ARMAR-CLAVE-I.                                                      
084100                                                                          
084200     PERFORM 3431-ORD-EXT-I THRU 3431-ORD-EXT-F                           
084300             VARYING TC-IDX FROM 1 BY 1                                   
084400                UNTIL TC-IDX > WS-SEAT-COUNT                              
084500                                                                          
084600     MOVE SPACES TO TP-CLAVE-NOMBRE(TP-NDX)                               
084700     PERFORM 3433-AGREGAR-NOMBRE-I THRU 3433-AGREGAR-NOMBRE-F             
084800             VARYING TC-IDX FROM 1 BY 1                                   
084900                UNTIL TC-IDX > WS-SEAT-COUNT.                             
085000                                                                          
085100*    SE RESTAURA EL ORDEN ORIGINAL DE LA COMBINACION (ASCENDENTE          
085200*    POR INDICE) PARA QUE EL GENERADOR DE LA SIGUIENTE PLANCHA            
085300*    SIGA FUNCIONANDO: SE RECALCULA DESDE TP-CAND-IDX YA GUARDADO.        
085400     PERFORM 3434-RESTAURAR-I THRU 3434-RESTAURAR-F                       
085500             VARYING TC-IDX FROM 1 BY 1                                   
085600                UNTIL TC-IDX > WS-SEAT-COUNT                              
085700     PERFORM 3435-ORD-RESTAURADO-I THRU 3435-ORD-RESTAURADO-F             
085800             VARYING TC-IDX FROM 1 BY 1                                   
085900                UNTIL TC-IDX > WS-SEAT-COUNT.                             
086000                                                                          
086100 3430-ARMAR-CLAVE-F. EXIT.                                                
086200                                                                          
086300*-----------------------------------------------------------------        
086400 3431-ORD-EXT-I.                                                          
086500                                                                          
086600     PERFORM 3432-ORD-EXT-PAR-I THRU 3432-ORD-EXT-PAR-F                   
086700             VARYING TC-IDX2 FROM TC-IDX BY 1                             
086800                UNTIL TC-IDX2 > WS-SEAT-COUNT.                            
086900                                                                          
087000 3431-ORD-EXT-F. EXIT.                                                    
087100                                                                          
087200*-----------------------------------------------------------------        
087300 3432-ORD-EXT-PAR-I.                                                      
087400                                                                          
087500     SET TC-NDX  TO WS-COMBO-POS(TC-IDX)                                  
087600     SET TC-NDX2 TO WS-COMBO-POS(TC-IDX2)                                 
087700     IF TC-NOMBRE-MAYUS(TC-NDX2) < TC-NOMBRE-MAYUS(TC-NDX) THEN           
087800        MOVE WS-COMBO-POS(TC-IDX)  TO WS-POS                              
087900        MOVE WS-COMBO-POS(TC-IDX2) TO WS-COMBO-POS(TC-IDX)                
088000        MOVE WS-POS                TO WS-COMBO-POS(TC-IDX2)               
088100     END-IF.                                                              
088200                                                                          
088300 3432-ORD-EXT-PAR-F. EXIT.                                                
088400                                                                          
088500*-----------------------------------------------------------------        
088600 3433-AGREGAR-NOMBRE-I.                                                   
088700                                                                          
088800     SET TC-NDX TO WS-COMBO-POS(TC-IDX)                                   
088900     STRING TP-CLAVE-NOMBRE(TP-NDX) DELIMITED BY SPACE                    
089000            TC-NOMBRE-MAYUS(TC-NDX) DELIMITED BY SIZE                     
089100            INTO TP-CLAVE-NOMBRE(TP-NDX).                                 
089200                                                                          
089300 3433-AGREGAR-NOMBRE-F. EXIT.                                             
089400                                                                          
089500*-----------------------------------------------------------------        
089600 3434-RESTAURAR-I.                                                        
089700                                                                          
089800     MOVE TP-CAND-IDX(TP-NDX, TC-IDX) TO WS-COMBO-POS(TC-IDX).            
089900                                                                          
090000 3434-RESTAURAR-F. EXIT.                                                  
090100                                                                          
090200*-----------------------------------------------------------------        
090300 3435-ORD-RESTAURADO-I.                                                   
090400                                                                          
090500     PERFORM 3436-ORD-RESTAURADO-PAR-I THRU                               
090600             3436-ORD-RESTAURADO-PAR-F                                    
090700             VARYING TC-IDX2 FROM TC-IDX BY 1                             
090800                UNTIL TC-IDX2 > WS-SEAT-COUNT.                            
090900                                                                          
091000 3435-ORD-RESTAURADO-F. EXIT.                                             
091100                                                                          
091200*-----------------------------------------------------------------        
091300 3436-ORD-RESTAURADO-PAR-I.                                               
091400                                                                          
091500     IF WS-COMBO-POS(TC-IDX2) < WS-COMBO-POS(TC-IDX) THEN                 
091600        MOVE WS-COMBO-POS(TC-IDX)  TO WS-POS                              
091700        MOVE WS-COMBO-POS(TC-IDX2) TO WS-COMBO-POS(TC-IDX)                
091800        MOVE WS-POS                TO WS-COMBO-POS(TC-IDX2)               
091900     END-IF.                                                              
092000                                                                          
092100 3436-ORD-RESTAURADO-PAR-F. EXIT.                                         
092200                                                                          
092300*-----------------------------------------------------------------        
092400*    IMPRESION (POR DISPLAY) - APPROVAL VOTING.                           
092500 4000-IMP-AV-I.                                                           
092600                                                                          
092700     DISPLAY ' '                                                          
092800     DISPLAY 'APPROVAL VOTING'                                            
092900     DISPLAY WS-LINEA-GUION                                               
093000                                                                          
093100     PERFORM 8000-ORDEN-TODOS-I THRU 8000-ORDEN-TODOS-F                   
093200     MOVE 1 TO WS-CMP-METODO                                              
093300     PERFORM 8100-ORDENAR-I THRU 8100-ORDENAR-F                           
093400                                                                          
093500     PERFORM 4001-IMP-AV-LIN-I THRU 4001-IMP-AV-LIN-F                     
093600             VARYING WS-POS FROM 1 BY 1                                   
093700                UNTIL WS-POS > WS-CANT-ORDEN.                             
093800                                                                          
093900 4000-IMP-AV-F. EXIT.                                                     
094000                                                                          
094100*-----------------------------------------------------------------        
094200 4001-IMP-AV-LIN-I.                                                       
094300                                                                          
094400     SET TC-NDX TO WS-ORDEN-IDX(WS-POS)                                   
094500     MOVE SPACES TO WS-LINEA-RESULTADO                                    
094600     MOVE TC-NOMBRE(TC-NDX)     TO WS-RES-NOMBRE                          
094700     MOVE TC-CANT-APROB(TC-NDX) TO WS-RES-PUNTAJE-INT                     
094800     DISPLAY WS-RES-NOMBRE ' ' WS-RES-PUNTAJE-INT.                        
094900                                                                          
095000 4001-IMP-AV-LIN-F. EXIT.                                                 
095100                                                                          
095200*-----------------------------------------------------------------        
095300 4100-IMP-NETAV-I.                                                        
095400                                                                          
095500     DISPLAY ' '                                                          
095600     DISPLAY 'NET APPROVAL VOTING'                                        
095700     DISPLAY WS-LINEA-GUION                                               
095800                                                                          
095900     PERFORM 8000-ORDEN-TODOS-I THRU 8000-ORDEN-TODOS-F                   
096000     MOVE 2 TO WS-CMP-METODO                                              
096100     PERFORM 8100-ORDENAR-I THRU 8100-ORDENAR-F                           
096200                                                                          
096300     PERFORM 4101-IMP-NETAV-LIN-I THRU 4101-IMP-NETAV-LIN-F               
096400             VARYING WS-POS FROM 1 BY 1                                   
096500                UNTIL WS-POS > WS-CANT-ORDEN.                             
096600                                                                          
096700 4100-IMP-NETAV-F. EXIT.                                                  
096800                                                                          
096900*-----------------------------------------------------------------        
097000 4101-IMP-NETAV-LIN-I.                                                    
097100                                                                          
097200     SET TC-NDX TO WS-ORDEN-IDX(WS-POS)                                   
097300     MOVE SPACES TO WS-LINEA-RESULTADO                                    
097400     MOVE TC-NOMBRE(TC-NDX)     TO WS-RES-NOMBRE                          
097500     MOVE TC-NETO-APROB(TC-NDX) TO WS-RES-PUNTAJE-INT                     
097600     DISPLAY WS-RES-NOMBRE ' ' WS-RES-PUNTAJE-INT.                        
097700                                                                          
097800 4101-IMP-NETAV-LIN-F. EXIT.                                              
097900                                                                          
098000*-----------------------------------------------------------------        
098100 4200-IMP-SAV-I.                                                          
098200                                                                          
098300     DISPLAY ' '                                                          
098400     DISPLAY 'SATISFACTION APPROVAL VOTING'                               
098500     DISPLAY WS-LINEA-GUION                                               
098600                                                                          
098700     PERFORM 8000-ORDEN-TODOS-I THRU 8000-ORDEN-TODOS-F                   
098800     MOVE 3 TO WS-CMP-METODO                                              
098900     PERFORM 8100-ORDENAR-I THRU 8100-ORDENAR-F                           
099000                                                                          
099100     PERFORM 4201-IMP-SAV-LIN-I THRU 4201-IMP-SAV-LIN-F                   
099200             VARYING WS-POS FROM 1 BY 1                                   
099300                UNTIL WS-POS > WS-CANT-ORDEN.                             
099400                                                                          
099500 4200-IMP-SAV-F. EXIT.                                                    
099600                                                                          
099700*-----------------------------------------------------------------        
099800 4201-IMP-SAV-LIN-I.                                                      
099900                                                                          
100000     SET TC-NDX TO WS-ORDEN-IDX(WS-POS)                                   
100100     MOVE SPACES TO WS-LINEA-RESULTADO-DEC                                
100200     MOVE TC-NOMBRE(TC-NDX)   TO WS-RES-NOMBRE                            
100300     MOVE TC-PUNT-SAV(TC-NDX) TO WS-RES-PUNTAJE-DEC                       
100400     DISPLAY WS-RES-NOMBRE ' ' WS-RES-PUNTAJE-DEC.                        
100500                                                                          
100600 4201-IMP-SAV-LIN-F. EXIT.                                                
100700                                                                          
100800*-----------------------------------------------------------------        
100900*    SOLO LOS CANDIDATOS QUE ALGUNA VEZ FUERON SENTADOS APARECEN          
101000*    EN ESTA SECCION; LOS QUE NUNCA SE SENTARON NO SE LISTAN.             
101100 4300-IMP-SPAV-I.                                                         
101200                                                                          
101300     DISPLAY ' '                                                          
101400     DISPLAY 'SEQUENTIAL PROPORTIONAL APPROVAL VOTING'                    
101500     DISPLAY WS-LINEA-GUION                                               
101600                                                                          
101700     PERFORM 8010-ORDEN-SENTADOS-I THRU 8010-ORDEN-SENTADOS-F             
101800     MOVE 4 TO WS-CMP-METODO                                              
101900     PERFORM 8100-ORDENAR-I THRU 8100-ORDENAR-F                           
102000                                                                          
102100     PERFORM 4301-IMP-SPAV-LIN-I THRU 4301-IMP-SPAV-LIN-F                 
102200             VARYING WS-POS FROM 1 BY 1                                   
102300                UNTIL WS-POS > WS-CANT-ORDEN.                             
102400                                                                          
102500 4300-IMP-SPAV-F. EXIT.                                                   
102600                                                                          
102700*-----------------------------------------------------------------        
102800 4301-IMP-SPAV-LIN-I.                                                     
102900                                                                          
103000     SET TC-NDX TO WS-ORDEN-IDX(WS-POS)                                   
103100     MOVE SPACES TO WS-LINEA-RESULTADO-DEC                                
103200     MOVE TC-NOMBRE(TC-NDX)    TO WS-RES-NOMBRE                           
103300     MOVE TC-PUNT-SPAV(TC-NDX) TO WS-RES-PUNTAJE-DEC                      
103400     DISPLAY WS-RES-NOMBRE ' ' WS-RES-PUNTAJE-DEC.                        
103500                                                                          
103600 4301-IMP-SPAV-LIN-F. EXIT.                                               
103700                                                                          
103800*-----------------------------------------------------------------        
103900*    SOLO SE IMPRIMEN LAS PRIMERAS WS-MAX-PLANCHAS-IMP PLANCHAS,          
104000*    YA ORDENADAS POR PUNTAJE DESCENDENTE. ESTO ES UN RECORTE             
104100*    DELIBERADO DEL INFORME, NO UN ERROR: LAS DEMAS PLANCHAS              
104200*    CALCULADAS SIMPLEMENTE NO SE LISTAN.                                 
104300 4400-IMP-PAV-I.                                                          
104400                                                                          
104500     DISPLAY ' '                                                          
104600     DISPLAY 'PROPORTIONAL APPROVAL VOTING'                               
104700     DISPLAY WS-LINEA-GUION                                               
104800                                                                          
104900     PERFORM 8300-ORDENAR-PLANCHAS-I THRU 8300-ORDENAR-PLANCHAS-F         
105000                                                                          
105100     MOVE ZEROS TO WS-POS                                                 
105200     PERFORM 4401-IMP-PAV-LIN-I THRU 4401-IMP-PAV-LIN-F                   
105300             VARYING TP-NDX FROM 1 BY 1                                   
105400                UNTIL TP-NDX > WS-PLANCHA-COUNT                           
105500                   OR WS-POS >= WS-MAX-PLANCHAS-IMP.                      
105600                                                                          
105700 4400-IMP-PAV-F. EXIT.                                                    
105800                                                                          
105900*-----------------------------------------------------------------        
106000 4401-IMP-PAV-LIN-I.                                                      
106100                                                                          
106200     ADD 1 TO WS-POS                                                      
106300     MOVE SPACES TO WS-LINEA-PLANCHA                                      
106400     PERFORM 4402-IMP-PAV-NOM-I THRU 4402-IMP-PAV-NOM-F                   
106500             VARYING TC-IDX FROM 1 BY 1                                   
106600                UNTIL TC-IDX > WS-SEAT-COUNT                              
106700     MOVE SPACES TO WS-LINEA-RESULTADO-DEC                                
106800     MOVE TP-PUNTAJE(TP-NDX) TO WS-RES-PUNTAJE-DEC                        
106900     COMPUTE WS-POS2 = WS-SEAT-COUNT * 31                                 
107000     DISPLAY WS-LINEA-PLANCHA(1 : WS-POS2) ' '                            
107100             WS-RES-PUNTAJE-DEC.                                          
107200                                                                          
107300 4401-IMP-PAV-LIN-F. EXIT.                                                
107400                                                                          
107500*-----------------------------------------------------------------        
107600 4402-IMP-PAV-NOM-I.                                                      
107700                                                                          
107800     SET TC-NDX TO TP-CAND-IDX(TP-NDX, TC-IDX)                            
107900     COMPUTE WS-POS2 = (TC-IDX - 1) * 31 + 1                              
108000     MOVE TC-NOMBRE(TC-NDX) TO WS-LINEA-PLANCHA(WS-POS2 : 31).            
108100                                                                          
108200 4402-IMP-PAV-NOM-F. EXIT.                                                
108300                                                                          
108400*-----------------------------------------------------------------        
108500*    CONSTRUYE EL ORDEN DE IMPRESION CON TODOS LOS CANDIDATOS, EN         
108600*    SU ORDEN ORIGINAL DE COLUMNA (EL SORT LOS REACOMODA DESPUES).        
108700 8000-ORDEN-TODOS-I.                                                      
108800                                                                          
108900     MOVE WS-CAND-COUNT TO WS-CANT-ORDEN                                  
109000     PERFORM 8001-ORDEN-TODOS-LIN-I THRU 8001-ORDEN-TODOS-LIN-F           
109100             VARYING WS-POS FROM 1 BY 1                                   
109200                UNTIL WS-POS > WS-CAND-COUNT.                             
109300                                                                          
109400 8000-ORDEN-TODOS-F. EXIT.                                                
109500                                                                          
109600*-----------------------------------------------------------------        
109700 8001-ORDEN-TODOS-LIN-I.                                                  
109800                                                                          
109900     MOVE WS-POS TO WS-ORDEN-IDX(WS-POS).                                 
110000                                                                          
110100 8001-ORDEN-TODOS-LIN-F. EXIT.                                            
110200                                                                          
110300*-----------------------------------------------------------------        
110400 8010-ORDEN-SENTADOS-I.                                                   
110500                                                                          
110600     MOVE ZEROS TO WS-CANT-ORDEN                                          
110700     PERFORM 8011-ORDEN-SENT-LIN-I THRU 8011-ORDEN-SENT-LIN-F             
110800             VARYING TC-NDX FROM 1 BY 1                                   
110900                UNTIL TC-NDX > WS-CAND-COUNT.                             
111000                                                                          
111100 8010-ORDEN-SENTADOS-F. EXIT.                                             
111200                                                                          
111300*-----------------------------------------------------------------        
111400 8011-ORDEN-SENT-LIN-I.                                                   
111500                                                                          
111600     IF TC-ESTA-SENTADO(TC-NDX) THEN                                      
111700        ADD 1 TO WS-CANT-ORDEN                                            
111800        SET TC-IDX TO TC-NDX                                              
111900        MOVE TC-IDX TO WS-ORDEN-IDX(WS-CANT-ORDEN)                        
112000     END-IF.                                                              
112100                                                                          
112200 8011-ORDEN-SENT-LIN-F. EXIT.                                             
112300                                                                          
112400*-----------------------------------------------------------------        
112500*    ORDENAMIENTO POR BURBUJA DE WS-ORDEN-IDX(1 : WS-CANT-ORDEN)          
112600*    SEGUN LA REGLA DE DESEMPATE DE TRES NIVELES DE CANDIDATOS.           
112700*    BURBUJA CLASICA: WS-PASADA CUENTA LAS PASADAS YA HECHAS;             
112800*    WS-POS2 RECORRE LOS PARES ADYACENTES QUE QUEDAN POR COMPARAR.        
112900 8100-ORDENAR-I.                                                          
113000                                                                          
113100     MOVE ZEROS TO WS-PASADA                                              
113200     PERFORM 8101-ORDENAR-PASADA-I THRU 8101-ORDENAR-PASADA-F             
113300             VARYING WS-PASADA FROM 1 BY 1                                
113400                UNTIL WS-PASADA >= WS-CANT-ORDEN.                         
113500                                                                          
113600 8100-ORDENAR-F. EXIT.                                                    
113700                                                                          
113800*-----------------------------------------------------------------        
113900 8101-ORDENAR-PASADA-I.                                                   
114000                                                                          
114100     PERFORM 8102-ORDENAR-PAR-I THRU 8102-ORDENAR-PAR-F                   
114200             VARYING WS-POS2 FROM 1 BY 1                                  
114300                UNTIL WS-POS2 > WS-CANT-ORDEN - WS-PASADA.                
114400                                                                          
114500 8101-ORDENAR-PASADA-F. EXIT.                                             
114600                                                                          
114700*-----------------------------------------------------------------        
114800 8102-ORDENAR-PAR-I.                                                      
114900                                                                          
115000     MOVE WS-ORDEN-IDX(WS-POS2)     TO WS-CMP-IDX1                        
115100     COMPUTE WS-POS = WS-POS2 + 1                                         
115200     MOVE WS-ORDEN-IDX(WS-POS)      TO WS-CMP-IDX2                        
115300     PERFORM 8110-COMPARAR-I THRU 8110-COMPARAR-F                         
115400     IF WS-CMP-CAMBIAR THEN                                               
115500        MOVE WS-ORDEN-IDX(WS-POS2) TO WS-POS-AUX                          
115600        MOVE WS-ORDEN-IDX(WS-POS)  TO WS-ORDEN-IDX(WS-POS2)               
115700        MOVE WS-POS-AUX            TO WS-ORDEN-IDX(WS-POS)                
115800     END-IF.                                                              
115900                                                                          
116000 8102-ORDENAR-PAR-F. EXIT.                                                
116100                                                                          
116200*-----------------------------------------------------------------        
116300*    DESEMPATE DE TRES NIVELES: 1) PUNTAJE DEL METODO ACTIVO              
116400*    (DESCENDENTE), 2) NOMBRE SIN DISTINGUIR MAYUSCULAS (ASCEN-           
116500*    DENTE), 3) INDICE ORIGINAL DE COLUMNA (ASCENDENTE). DEJA EN          
116600*    WS-CMP-RESULTADO 'S' SI HAY QUE INTERCAMBIAR IDX1 CON IDX2.          
116700 8110-COMPARAR-I.                                                         
116800                                                                          
116900     SET TC-NDX  TO WS-CMP-IDX1                                           
117000     SET TC-NDX2 TO WS-CMP-IDX2                                           
117100     SET WS-CMP-DEJAR TO TRUE                                             
117200                                                                          
117300     EVALUATE TRUE                                                        
117400        WHEN WS-METODO-AV                                                 
117500           IF TC-CANT-APROB(TC-NDX2) > TC-CANT-APROB(TC-NDX) THEN         
117600              SET WS-CMP-CAMBIAR TO TRUE                                  
117700           END-IF                                                         
117800           IF TC-CANT-APROB(TC-NDX2) < TC-CANT-APROB(TC-NDX) THEN         
117900              GO TO 8110-COMPARAR-F                                       
118000           END-IF                                                         
118100        WHEN WS-METODO-NETAV                                              
118200           IF TC-NETO-APROB(TC-NDX2) > TC-NETO-APROB(TC-NDX) THEN         
118300              SET WS-CMP-CAMBIAR TO TRUE                                  
118400           END-IF                                                         
118500           IF TC-NETO-APROB(TC-NDX2) < TC-NETO-APROB(TC-NDX) THEN         
118600              GO TO 8110-COMPARAR-F                                       
118700           END-IF                                                         
118800        WHEN WS-METODO-SAV                                                
118900           IF TC-PUNT-SAV(TC-NDX2) > TC-PUNT-SAV(TC-NDX) THEN             
119000              SET WS-CMP-CAMBIAR TO TRUE                                  
119100           END-IF                                                         
119200           IF TC-PUNT-SAV(TC-NDX2) < TC-PUNT-SAV(TC-NDX) THEN             
119300              GO TO 8110-COMPARAR-F                                       
119400           END-IF                                                         
119500        WHEN WS-METODO-SPAV                                               
119600           IF TC-PUNT-SPAV(TC-NDX2) > TC-PUNT-SPAV(TC-NDX) THEN           
119700              SET WS-CMP-CAMBIAR TO TRUE                                  
119800           END-IF                                                         
119900           IF TC-PUNT-SPAV(TC-NDX2) < TC-PUNT-SPAV(TC-NDX) THEN           
120000              GO TO 8110-COMPARAR-F                                       
120100           END-IF                                                         
120200     END-EVALUATE                                                         
120300                                                                          
120400     IF WS-CMP-CAMBIAR THEN                                               
120500        GO TO 8110-COMPARAR-F                                             
120600     END-IF                                                               
120700                                                                          
120800*    EMPATE DE PUNTAJE: DESEMPATA POR NOMBRE ASCENDENTE                   
120900     IF TC-NOMBRE-MAYUS(TC-NDX2) < TC-NOMBRE-MAYUS(TC-NDX) THEN           
121000        SET WS-CMP-CAMBIAR TO TRUE                                        
121100        GO TO 8110-COMPARAR-F                                             
121200     END-IF                                                               
121300     IF TC-NOMBRE-MAYUS(TC-NDX2) > TC-NOMBRE-MAYUS(TC-NDX) THEN           
121400        GO TO 8110-COMPARAR-F                                             
121500     END-IF                                                               
121600                                                                          
121700*    EMPATE DE NOMBRE: DESEMPATA POR INDICE ORIGINAL ASCENDENTE           
121800     IF TC-INDICE(TC-NDX2) < TC-INDICE(TC-NDX) THEN                       
121900        SET WS-CMP-CAMBIAR TO TRUE                                        
122000     END-IF.                                                              
122100                                                                          
122200 8110-COMPARAR-F. EXIT.                                                   
122300                                                                          
122400*-----------------------------------------------------------------        
122500*    SEPARA UN CAMPO DELIMITADO POR COMA A PARTIR DE WS-PTR SOBRE         
122600*    REG-LINEA-CSV. SI EL PUNTERO YA PASO EL LARGO DE LA LINEA NO         
122700*    HAY MAS CAMPOS EN ESTA FILA.                                         
122800 8200-SEPARAR-CAMPO-I.                                                    
122900                                                                          
123000     MOVE SPACES TO WS-CAMPO                                              
123100                                                                          
123200     IF WS-PTR > WS-LARGO-LINEA THEN                                      
123300        SET WS-SIN-MAS-CAMPOS TO TRUE                                     
123400        GO TO 8200-SEPARAR-CAMPO-F                                        
123500     END-IF                                                               
123600                                                                          
123700     UNSTRING REG-LINEA-CSV (1 : WS-LARGO-LINEA)                          
123800              DELIMITED BY ','                                            
123900              INTO WS-CAMPO                                               
124000              WITH POINTER WS-PTR                                         
124100     END-UNSTRING.                                                        
124200                                                                          
124300 8200-SEPARAR-CAMPO-F. EXIT.                                              
124400                                                                          
124500*-----------------------------------------------------------------        
124600*    ORDENA LA TABLA DE PLANCHAS POR PUNTAJE DESCENDENTE; EMPATA          
124700*    POR LA CLAVE DE NOMBRES DE LA PROPIA PLANCHA (ASCENDENTE).           
124800 8300-ORDENAR-PLANCHAS-I.                                                 
124900                                                                          
125000     IF WS-PLANCHA-COUNT < 2 THEN                                         
125100        GO TO 8300-ORDENAR-PLANCHAS-F                                     
125200     END-IF                                                               
125300                                                                          
125400     MOVE ZEROS TO WS-PASADA                                              
125500     PERFORM 8301-ORD-PLAN-PASADA-I THRU 8301-ORD-PLAN-PASADA-F           
125600             VARYING WS-PASADA FROM 1 BY 1                                
125700                UNTIL WS-PASADA >= WS-PLANCHA-COUNT.                      
125800                                                                          
125900 8300-ORDENAR-PLANCHAS-F. EXIT.                                           
126000                                                                          
126100*-----------------------------------------------------------------        
126200 8301-ORD-PLAN-PASADA-I.                                                  
126300                                                                          
126400     PERFORM 8302-ORD-PLAN-PAR-I THRU 8302-ORD-PLAN-PAR-F                 
126500             VARYING TP-NDX FROM 1 BY 1                                   
126600                UNTIL TP-NDX > WS-PLANCHA-COUNT - WS-PASADA.              
126700                                                                          
126800 8301-ORD-PLAN-PASADA-F. EXIT.                                            
126900                                                                          
127000*-----------------------------------------------------------------        
127100 8302-ORD-PLAN-PAR-I.                                                     
127200                                                                          
127300     COMPUTE WS-POS = TP-NDX + 1                                          
127400     SET TP-NDX2 TO WS-POS                                                
127500     MOVE 'N' TO WS-PLAN-CAMBIAR                                          
127600     IF TP-PUNTAJE(TP-NDX2) > TP-PUNTAJE(TP-NDX) THEN                     
127700        MOVE 'S' TO WS-PLAN-CAMBIAR                                       
127800     END-IF                                                               
127900     IF TP-PUNTAJE(TP-NDX2) = TP-PUNTAJE(TP-NDX)                          
128000        AND TP-CLAVE-NOMBRE(TP-NDX2) <                                    
128100            TP-CLAVE-NOMBRE(TP-NDX) THEN                                  
128200        MOVE 'S' TO WS-PLAN-CAMBIAR                                       
128300     END-IF                                                               
128400     IF WS-PLAN-CAMBIAR = 'S' THEN                                        
128500        PERFORM 8310-SWAP-PLANCHAS-I THRU 8310-SWAP-PLANCHAS-F            
128600     END-IF.                                                              
128700                                                                          
128800 8302-ORD-PLAN-PAR-F. EXIT.                                               
128900                                                                          
129000*-----------------------------------------------------------------        
129100*    INTERCAMBIA TP-PLANCHA(TP-NDX) CON TP-PLANCHA(TP-NDX2),              
129200*    CAMPO POR CAMPO (LA TABLA DE CANDIDATOS DE LA PLANCHA ES UN          
129300*    SUB-OCCURS Y SE RECORRE POSICION POR POSICION).                      
129400 8310-SWAP-PLANCHAS-I.                                                    
129500                                                                          
129600     PERFORM 8311-GUARDAR-AUX-I THRU 8311-GUARDAR-AUX-F                   
129700             VARYING WS-POS FROM 1 BY 1 UNTIL WS-POS > 10                 
129800     MOVE TP-PUNTAJE(TP-NDX)      TO WS-TP-PUNTAJE-AUX                    
129900     MOVE TP-CLAVE-NOMBRE(TP-NDX) TO WS-TP-CLAVE-AUX                      
130000                                                                          
130100     PERFORM 8312-COPIAR-A-I THRU 8312-COPIAR-A-F                         
130200             VARYING WS-POS FROM 1 BY 1 UNTIL WS-POS > 10                 
130300     MOVE TP-PUNTAJE(TP-NDX2)      TO TP-PUNTAJE(TP-NDX)                  
130400     MOVE TP-CLAVE-NOMBRE(TP-NDX2) TO TP-CLAVE-NOMBRE(TP-NDX)             
130500                                                                          
130600     PERFORM 8313-COPIAR-AUX-A-I THRU 8313-COPIAR-AUX-A-F                 
130700             VARYING WS-POS FROM 1 BY 1 UNTIL WS-POS > 10                 
130800     MOVE WS-TP-PUNTAJE-AUX TO TP-PUNTAJE(TP-NDX2)                        
130900     MOVE WS-TP-CLAVE-AUX   TO TP-CLAVE-NOMBRE(TP-NDX2).                  
131000                                                                          
131100 8310-SWAP-PLANCHAS-F. EXIT.                                              
131200                                                                          
131300*-----------------------------------------------------------------        
131400*    CR-1560 (2013): MOVE PARTIDO EN DOS LINEAS, NO CABE ENTERO           
131500*    EN LA COLUMNA 72.                                                    
131600 8311-GUARDAR-AUX-I.                                                      
131700                                                                          
131800     MOVE TP-CAND-IDX(TP-NDX, WS-POS)                                     
131900        TO WS-TP-CAND-IDX-AUX(WS-POS).                                    
132000 8311-GUARDAR-AUX-F. EXIT.                                                
132100                                                                          
132200*-----------------------------------------------------------------        
132300*    CR-1560 (2013): IDEM, MOVE PARTIDO EN DOS LINEAS.                    
132400 8312-COPIAR-A-I.                                                         
132500                                                                          
132600     MOVE TP-CAND-IDX(TP-NDX2, WS-POS)                                    
132700        TO TP-CAND-IDX(TP-NDX, WS-POS).                                   
132800 8312-COPIAR-A-F. EXIT.                                                   
132900                                                                          
133000*-----------------------------------------------------------------        
133100*    CR-1560 (2013): IDEM, MOVE PARTIDO EN DOS LINEAS.                    
133200 8313-COPIAR-AUX-A-I.                                                     
133300                                                                          
133400     MOVE WS-TP-CAND-IDX-AUX(WS-POS)                                      
133500        TO TP-CAND-IDX(TP-NDX2, WS-POS).                                  
133600 8313-COPIAR-AUX-A-F. EXIT.                                               
133700                                                                          
133800*-----------------------------------------------------------------        
133900 9999-FINAL-I.                                                            
134000                                                                          
134100     CLOSE BALCSV                                                         
134200     IF WS-MODO-TRAZA = 'Y' THEN                                          
134300        DISPLAY '* FIN DE CORRIDA - ' WS-FECHA-HOY-AAMMDD                 
134400     END-IF.                                                              
134500                                                                          
134600 9999-FINAL-F. EXIT.                                                      
