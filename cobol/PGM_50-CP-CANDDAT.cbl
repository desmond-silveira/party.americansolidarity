000100******************************************************************        
000200*    CP-CANDDAT                                                 *         
000300*    LAYOUT REGISTRO DE CANDIDATO / LINEA DE INFORME            *         
000400*    LARGO REGISTRO = 90 BYTES                                  *         
000500*    USADO POR: PGMAVCNT (TABLA DE CANDIDATOS EN MEMORIA)       *         
000600*               PGMSMKBL (SOLO CAND-INDICE / CAND-NOMBRE)       *         
000700******************************************************************        
000800*    POSICION RELATIVA (1:4)  INDICE DE COLUMNA DEL CANDIDATO   *         
000900*    EN EL ARCHIVO CSV DE ORIGEN (VER REGLA DE INDICE 0/1 BASE  *         
001000*    SEGUN EL TRABAJO QUE LO USE).                              *         
001100******************************************************************        
001200 01  WS-REG-CANDIDATO.                                                    
001300*     INDICE ORIGINAL DE COLUMNA (ORDEN DE APARICION EN EL CSV)           
001400     03  CAND-INDICE           PIC 9(04)      VALUE ZEROS.                
001500*     NOMBRE DEL CANDIDATO TAL COMO VIENE EN EL ENCABEZADO                
001600     03  CAND-NOMBRE           PIC X(30)      VALUE SPACES.               
001700*     COPIA EN MAYUSCULAS PARA EL DESEMPATE POR NOMBRE                    
001800     03  CAND-NOMBRE-MAYUS     PIC X(30)      VALUE SPACES.               
001900*     TOTAL DE APROBACIONES (APPROVAL VOTING) - ENTERO CON SIGNO          
002000     03  CAND-CANT-APROB       PIC S9(07)     VALUE ZEROS.                
002100*     TOTAL NETO DE APROBACIONES (NET APPROVAL VOTING)                    
002200     03  CAND-NETO-APROB       PIC S9(07)     VALUE ZEROS.                
002300*     PUNTAJE SATISFACTION APPROVAL VOTING (3 DECIMALES)                  
002400     03  CAND-PUNT-SAV         PIC S9(05)V9(03) COMP-3                    
002500                                              VALUE ZEROS.                
002600*     PUNTAJE SEQUENTIAL PROPORTIONAL APPROVAL VOTING                     
002700     03  CAND-PUNT-SPAV        PIC S9(05)V9(03) COMP-3                    
002800                                              VALUE ZEROS.                
002900*     RONDA EN LA QUE EL CANDIDATO FUE SENTADO (SPAV); CERO SI            
003000*     TODAVIA NO FUE SENTADO EN NINGUNA RONDA                             
003100     03  CAND-RONDA-SENTADO    PIC 9(04) COMP VALUE ZEROS.                
003200*     INDICADOR DE CANDIDATO SENTADO EN SPAV                              
003300     03  CAND-IND-SENTADO      PIC X          VALUE 'N'.                  
003400         88  CAND-ESTA-SENTADO                VALUE 'Y'.                  
003500         88  CAND-NO-SENTADO                  VALUE 'N'.                  
003600     03  FILLER                PIC X(09)      VALUE SPACES.               
