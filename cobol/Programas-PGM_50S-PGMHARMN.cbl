000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. PGMHARMN.                                                    
000300 AUTHOR. R J MOSQUERA.                                                    
000400 INSTALLATION. PARTIDO SOLIDARIDAD AMERICANA - CENTRO COMPUTO.            
000500 DATE-WRITTEN. 03/14/1989.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. USO INTERNO - SOLO PERSONAL DE ESCRUTINIO.                     
000800******************************************************************        
000900*    PGMHARMN                                                   *         
001000*    RUTINA DE SERVICIO PARA EL CONTEO DE BOLETAS DE APROBACION *         
001100*    DEVUELVE POR LINKAGE LA SUMA ARMONICA                      *         
001200*        H(M) = 1 + 1/2 + 1/3 + ... + 1/M                       *         
001300*    USADA POR PGMAVCNT PARA PUNTUAR UNA PLANCHA (SLATE) EN EL  *         
001400*    METODO PROPORTIONAL APPROVAL VOTING (PAV), DONDE M ES EL   *         
001500*    TAMANO DE LA INTERSECCION ENTRE LOS CANDIDATOS APROBADOS   *         
001600*    DE UNA BOLETA Y LOS CANDIDATOS DE LA PLANCHA.               *        
001700******************************************************************        
001800*    HISTORIAL DE CAMBIOS                                       *         
001900*    ---------------------------------------------------------- *         
002000*    1989-03-14  RJM  CR-0417  VERSION INICIAL, SOLO SUMA       *         
002100*                              ARMONICA PARA PAV.                 CR-0417 
002200*    1991-07-02  RJM  CR-0583  SE AGREGA VALIDACION DE M=0 PARA   CR-0583 
002300*                              EVITAR DIVISION POR CERO CUANDO  *         
002400*                              UNA PLANCHA NO INTERSECTA UNA    *         
002500*                              BOLETA.                          *         
002600*    1994-11-21  MTV  CR-0701  LIMITE SUPERIOR DE M AMPLIADO A    CR-0701 
002700*                              0040 PARA ACOMPANAR EL NUEVO     *         
002800*                              TOPE DE CANDIDATOS DEL CONTEO.   *         
002900*    1999-01-08  MTV  CR-0955  REVISION DE FIN DE SIGLO (Y2K):    CR-0955 
003000*                              SIN CAMPOS DE FECHA EN ESTA      *         
003100*                              RUTINA, NO SE REQUIEREN AJUSTES. *         
003200*    2003-09-30  LFG  CR-1180  SE DOCUMENTA EL USO COMPARTIDO     CR-1180 
003300*                              DE ESTA RUTINA DESDE PGMAVCNT.   *         
003400******************************************************************        
003500                                                                          
003600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SPECIAL-NAMES.                                                           
004000     CLASS CLASE-NUMERICA IS '0' THRU '9'.                                
004100                                                                          
004200 INPUT-OUTPUT SECTION.                                                    
004300 FILE-CONTROL.                                                            
004400                                                                          
004500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
004600 DATA DIVISION.                                                           
004700 FILE SECTION.                                                            
004800                                                                          
004900 WORKING-STORAGE SECTION.                                                 
005000*=======================*                                                 
005100 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.                
005200                                                                          
005300 77  WS-CONTADOR-M       PIC 9(04) COMP    VALUE ZEROS.                   
005400 77  WS-TERMINO          PIC S9(03)V9(06) COMP-3 VALUE ZEROS.             
005500                                                                          
005600*----------- AREA DE TRAZA PARA DISPLAY DE DIAGNOSTICO ----------         
005700 01  WS-LK-TRAZA.                                                         
005800     03  WS-LK-TRAZA-M       PIC 9(04).                                   
005900 01  WS-LK-TRAZA-R REDEFINES WS-LK-TRAZA.                                 
006000     03  WS-LK-TRAZA-M-X     PIC X(04).                                   
006100                                                                          
006200 01  WS-FECHA-PROC.                                                       
006300     03  WS-FECHA-PROC-AAMMDD PIC 9(06).                                  
006400 01  WS-FECHA-PROC-R REDEFINES WS-FECHA-PROC.                             
006500     03  WS-FECHA-PROC-AA    PIC 99.                                      
006600     03  WS-FECHA-PROC-MM    PIC 99.                                      
006700     03  WS-FECHA-PROC-DD    PIC 99.                                      
006800                                                                          
006900 01  WS-SUMA-TRAZA.                                                       
007000     03  WS-SUMA-TRAZA-V     PIC 9(03)V9(03).                             
007100 01  WS-SUMA-TRAZA-R REDEFINES WS-SUMA-TRAZA.                             
007200     03  WS-SUMA-TRAZA-X     PIC X(06).                                   
007300                                                                          
007400 77  FILLER  PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                
007500                                                                          
007600*----------------------------------------------------------------         
007700 LINKAGE SECTION.                                                         
007800*================*                                                        
007900 01  LK-HARMN-AREA.                                                       
008000*     (ENTRADA) TAMANO DE LA INTERSECCION BOLETA/PLANCHA                  
008100     03  LK-HARMN-M          PIC 9(04).                                   
008200*     (SALIDA) SUMA ARMONICA H(M)                                         
008300     03  LK-HARMN-SUMA       PIC S9(03)V9(03) COMP-3.                     
008400                                                                          
008500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
008600 PROCEDURE DIVISION USING LK-HARMN-AREA.                                  
008700                                                                          
008800 MAIN-PROGRAM-I.                                                          
008900                                                                          
009000     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F                            
009100     PERFORM 2000-SUMAR-I   THRU 2000-SUMAR-F                             
009200             VARYING WS-CONTADOR-M FROM 1 BY 1                            
009300                UNTIL WS-CONTADOR-M > LK-HARMN-M                          
009400     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.                            
009500                                                                          
009600 MAIN-PROGRAM-F. GOBACK.                                                  
009700                                                                          
009800*-----------------------------------------------------------------        
009900 1000-INICIO-I.                                                           
010000                                                                          
010100     MOVE ZEROS TO LK-HARMN-SUMA                                          
010200     MOVE ZEROS TO WS-TERMINO                                             
010300     MOVE LK-HARMN-M TO WS-LK-TRAZA-M                                     
010400     ACCEPT WS-FECHA-PROC FROM DATE.                                      
010500                                                                          
010600 1000-INICIO-F. EXIT.                                                     
010700                                                                          
010800*-----------------------------------------------------------------        
010900*    SE SUMA 1/M TERMINO A TERMINO PARA NO DEPENDER DE UNA                
011000*    FUNCION INTRINSECA QUE ESTE TALLER NO UTILIZA.                       
011100 2000-SUMAR-I.                                                            
011200                                                                          
011300     IF WS-CONTADOR-M NOT = ZEROS THEN                                    
011400        DIVIDE 1 BY WS-CONTADOR-M GIVING WS-TERMINO ROUNDED               
011500        ADD WS-TERMINO TO LK-HARMN-SUMA                                   
011600     END-IF.                                                              
011700                                                                          
011800 2000-SUMAR-F. EXIT.                                                      
011900                                                                          
012000*-----------------------------------------------------------------        
012100 9999-FINAL-I.                                                            
012200                                                                          
012300     MOVE LK-HARMN-SUMA TO WS-SUMA-TRAZA-V.                               
012400                                                                          
012500 9999-FINAL-F. EXIT.                                                      
