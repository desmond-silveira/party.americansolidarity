000100******************************************************************        
000200*    CP-RBALLOT                                                 *         
000300*    LAYOUT BOLETA RANQUEADA (SURVEYMONKEY -> BLT)              *         
000400*    LARGO REGISTRO = 174 BYTES                                 *         
000500*    USADO POR: PGMSMKBL (TABLA DE BOLETAS RANQUEADAS UNICAS)   *         
000600******************************************************************        
000700*    UNA ENTRADA POR SECUENCIA DE PREFERENCIA DISTINTA. DOS     *         
000800*    RESPONDENTES QUE RANQUEARON EXACTAMENTE LOS MISMOS         *         
000900*    CANDIDATOS EN EL MISMO ORDEN COMPARTEN UNA SOLA ENTRADA Y  *         
001000*    SOLO SE INCREMENTA RB-PESO.                                *         
001100******************************************************************        
001200 01  WS-REG-BALOTA-RANK.                                                  
001300*     CANTIDAD DE RESPONDENTES QUE EMITIERON ESTA BOLETA EXACTA           
001400     03  RB-PESO               PIC 9(06)      VALUE ZEROS.                
001500*     CANTIDAD DE CANDIDATOS RANQUEADOS EN ESTA BOLETA                    
001600     03  RB-CANT-CAND          PIC 9(04) COMP VALUE ZEROS.                
001700*     INDICES DE CANDIDATO EN ORDEN DE PREFERENCIA (1ro = MAS             
001800*     PREFERIDO). INDICE 1-BASE, IGUAL QUE EL ENCABEZADO CSV.             
001900     03  RB-INDICE-CAND OCCURS 40 TIMES                                   
002000                               PIC 9(04)      VALUE ZEROS.                
002100     03  FILLER                PIC X(04)      VALUE SPACES.               
