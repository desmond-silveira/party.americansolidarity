000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. PGMSMKBL.                                                    
000300 AUTHOR. L F GOMEZ.                                                       
000400 INSTALLATION. PARTIDO SOLIDARIDAD AMERICANA - CENTRO COMPUTO.            
000500 DATE-WRITTEN. 08/22/1993.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. USO INTERNO - SOLO PERSONAL DE ESCRUTINIO.                     
000800******************************************************************        
000900*                   CLASE SINCRONICA 51                          *        
001000*                   ===================                          *        
001100*  PGMSMKBL - CONVERSION DE BOLETA RANQUEADA A FORMATO BLT       *        
001200*                                                                *        
001300*  - LEE EL ARCHIVO CSV DE BOLETAS RANQUEADAS (DDENTRA): FILA 1  *        
001400*    = NOMBRES DE CANDIDATOS (INDICE 1-BASE, A DIFERENCIA DEL    *        
001500*    CONTEO DE APROBACION DE LA CLASE 50 QUE ES 0-BASE), FILAS   *        
001600*    SIGUIENTES = UNA PREFERENCIA POR RESPONDENTE, UNA CELDA NO  *        
001700*    EN BLANCO TRAE EL NUMERO DE ORDEN DE PREFERENCIA.           *        
001800*  - LEE UNA TARJETA DE PARAMETROS (SYSIN) CON LA CANTIDAD DE    *        
001900*    BANCAS A CUBRIR (DATO OBLIGATORIO, SIN VALOR POR DEFECTO).  *        
002000*  - ARMA, POR RESPONDENTE, LA BOLETA RANQUEADA (LISTA DE        *        
002100*    INDICES DE CANDIDATO EN ORDEN DE PREFERENCIA CRECIENTE) Y   *        
002200*    ACUMULA BOLETAS IDENTICAS EN UNA SOLA ENTRADA CON PESO.     *        
002300*  - ESCRIBE EL ARCHIVO BLT (DDSALE) EN EL FORMATO HEREDADO DE   *        
002400*    LOS TABULADORES DE VOTO TRANSFERIBLE (HILL/WICHMANN/        *        
002500*    WOODALL): ENCABEZADO, UNA LINEA POR BOLETA DISTINTA,        *        
002600*    TERMINADOR, NOMBRES DE CANDIDATOS Y TITULO.                 *        
002700******************************************************************        
002800*    HISTORIAL DE CAMBIOS                                       *         
002900*    ---------------------------------------------------------- *         
003000*    1993-08-22  LFG  CR-0640  VERSION INICIAL: IMPORTA BOLETA    CR-0640 
003100*                              RANQUEADA DE ENCUESTA EXTERNA Y   *        
003200*                              ESCRIBE ARCHIVO .BLT PARA LOS     *        
003300*                              TABULADORES DE VOTO TRANSFERIBLE. *        
003400*    1994-02-14  LFG  CR-0655  SE AGREGA ACUMULACION DE BOLETAS   CR-0655 
003500*                              RANQUEADAS IDENTICAS CON PESO, EN *        
003600*                              VEZ DE UNA LINEA POR RESPONDENTE. *        
003700*    1996-05-09  MTV  CR-0810  TOPE DE BOLETAS DISTINTAS ELEVADO  CR-0810 
003800*                              A 2000 Y ABEND CONTROLADO SI SE   *        
003900*                              SUPERA (ANTES NO HABIA TOPE).     *        
004000*    1999-01-08  MTV  CR-0957  REVISION DE FIN DE SIGLO (Y2K):    CR-0957 
004100*                              WS-FECHA-HOY SE EXPANDE A AAMMDD  *        
004200*                              DE 6 POSICIONES, IGUAL QUE EN EL  *        
004300*                              PROGRAMA DE CONTEO DE LA CLASE    *        
004400*                              SINCRONICA 50.                    *        
004500*    2003-09-30  LFG  CR-1182  SE EXIGE TARJETA DE PARAMETROS     CR-1182 
004600*                              CON LA CANTIDAD DE BANCAS; SIN    *        
004700*                              ESTE DATO EL TRABAJO ABENDA (NO   *        
004800*                              HAY VALOR POR DEFECTO PARA ESTE   *        
004900*                              CAMPO EN ESTE TRABAJO).           *        
005000*    2009-11-03  CHR  CR-1430  SE DOCUMENTA QUE EL LAYOUT DE      CR-1430 
005100*                              ENCABEZADO QUE RECIBIMOS AHORA ES *        
005200*                              EL QUE EXPORTA LA ENCUESTADORA    *        
005300*                              EXTERNA CONTRATADA POR LA JUNTA   *        
005400*                              ELECTORAL (PLANILLA TIPO          *        
005500*                              "SURVEYMONKEY"), SIN CAMBIOS EN   *        
005600*                              EL PROGRAMA.                      *        
005700*    2012-06-18  CHR  CR-1540  SE DOCUMENTA QUE EL TITULO QUE SE  CR-1540 
005800*                              ESCRIBE EN EL .BLT QUEDA EN       *        
005900*                              BLANCO (COMILLAS VACIAS): NUNCA   *        
006000*                              SE RECIBIO UN DATO DE TITULO      *        
006100*                              DESDE LA ENCUESTADORA.            *        
006200*    2013-03-19  DAP  CR-1561  SE CORRIGE INTERCAMBIO DE PAR EN    CR-1561
006300*                              2220-ORD-PARES-PAR-I: DOS MOVE DE  *       
006400*                              WS-PAR-RANGO QUEDABAN CORTADOS EN  *       
006500*                              COL 72, SIN CERRAR PARENTESIS NI   *       
006600*                              PUNTO; PODIAN DESARMAR EL ORDEN DE *       
006700*                              PREFERENCIA DE LA BOLETA RANQUEADA.*       
006800******************************************************************        
006900                                                                          
007000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
007100 ENVIRONMENT DIVISION.                                                    
007200 CONFIGURATION SECTION.                                                   
007300 SPECIAL-NAMES.                                                           
007400     C01 IS TOP-OF-FORM                                                   
007500     CLASS CLASE-NUMERICA IS '0' THRU '9'                                 
007600     UPSI-0 ON STATUS IS WS-MODO-TRAZA                                    
007700            OFF STATUS IS WS-MODO-NORMAL.                                 
007800                                                                          
007900 INPUT-OUTPUT SECTION.                                                    
008000 FILE-CONTROL.                                                            
008100                                                                          
008200     SELECT SMKCSV  ASSIGN TO DDENTRA                                     
008300     ORGANIZATION IS LINE SEQUENTIAL                                      
008400     FILE STATUS  IS FS-SMKCSV.                                           
008500                                                                          
008600     SELECT BLTOUT  ASSIGN TO DDSALE                                      
008700     ORGANIZATION IS LINE SEQUENTIAL                                      
008800     FILE STATUS  IS FS-BLTOUT.                                           
008900                                                                          
009000     SELECT TARJPARM ASSIGN TO SYSIN                                      
009100     ORGANIZATION IS LINE SEQUENTIAL                                      
009200     FILE STATUS  IS FS-PARM.                                             
009300                                                                          
009400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
009500 DATA DIVISION.                                                           
009600 FILE SECTION.                                                            
009700                                                                          
009800 FD  SMKCSV                                                               
009900     RECORD IS VARYING IN SIZE FROM 1 TO 2000 CHARACTERS                  
010000         DEPENDING ON WS-LARGO-LINEA.                                     
010100 01  REG-LINEA-SMK               PIC X(2000).                             
010200                                                                          
010300 FD  BLTOUT                                                               
010400     RECORD CONTAINS 250 CHARACTERS.                                      
010500 01  REG-LINEA-BLT               PIC X(250).                              
010600                                                                          
010700 FD  TARJPARM                                                             
010800     RECORD CONTAINS 80 CHARACTERS.                                       
010900 01  REG-PARM                    PIC X(80).                               
011000                                                                          
011100                                                                          
011200 WORKING-STORAGE SECTION.                                                 
011300*=======================*                                                 
011400 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.                
011500                                                                          
011600*----------- ARCHIVOS -------------------------------------------         
011700 77  FS-SMKCSV               PIC XX        VALUE SPACES.                  
011800 77  FS-BLTOUT               PIC XX        VALUE SPACES.                  
011900 77  FS-PARM                 PIC XX        VALUE SPACES.                  
012000 77  WS-LARGO-LINEA          PIC 9(04) COMP VALUE ZEROS.                  
012100                                                                          
012200 77  WS-STATUS-FIN           PIC X         VALUE 'N'.                     
012300     88  WS-FIN-LECTURA                    VALUE 'Y'.                     
012400     88  WS-NO-FIN-LECTURA                 VALUE 'N'.                     
012500                                                                          
012600 77  WS-MODO-TRAZA           PIC X         VALUE 'N'.                     
012700 77  WS-MODO-NORMAL          PIC X         VALUE 'N'.                     
012800                                                                          
012900*----------- LIMITES DE TABLA ------------------------------------        
013000 77  WS-MAX-CANDIDATOS       PIC 9(02) COMP VALUE 40.                     
013100 77  WS-MAX-BALOTAS-RANK     PIC 9(04) COMP VALUE 2000.                   
013200                                                                          
013300*----------- CONTADORES (TODOS COMP) -----------------------------        
013400 77  WS-CAND-COUNT           PIC 9(02) COMP VALUE ZEROS.                  
013500 77  WS-CANT-BALOTAS-RANK    PIC 9(04) COMP VALUE ZEROS.                  
013600 77  WS-LEIDAS-FILAS         PIC 9(06) COMP VALUE ZEROS.                  
013700 77  WS-PTR                  PIC 9(04) COMP VALUE ZEROS.                  
013800 77  WS-PTR-BLT              PIC 9(03) COMP VALUE ZEROS.                  
013900                                                                          
014000*----------- PARAMETROS DE CORRIDA -------------------------------        
014100 77  WS-SEAT-COUNT           PIC 9(04) COMP VALUE ZEROS.                  
014200                                                                          
014300*----------- INDICES DE TABLA ------------------------------------        
014400 77  TC-IDX                  PIC 9(02) COMP VALUE ZEROS.                  
014500 77  WS-RB-POS               PIC 9(02) COMP VALUE ZEROS.                  
014600                                                                          
014700*----------- AREA DE TRABAJO PARA UN CAMPO CSV -------------------        
014800 77  WS-CAMPO                PIC X(30)     VALUE SPACES.                  
014900 77  WS-CAMPO-LEN            PIC 9(02) COMP VALUE ZEROS.                  
015000 77  WS-FIN-CAMPOS           PIC X         VALUE 'N'.                     
015100     88  WS-SIN-MAS-CAMPOS                 VALUE 'Y'.                     
015200                                                                          
015300*----------- PARES (INDICE DE CANDIDATO, VALOR DE RANGO) DE LA   -        
015400*----------- FILA QUE SE ESTA PROCESANDO -------------------------        
015500 01  WS-TABLA-PARES.                                                      
015600     05  WS-PAR OCCURS 40 TIMES.                                          
015700         10  WS-PAR-IDX       PIC 9(04) COMP.                             
015800         10  WS-PAR-RANGO     PIC 9(06) COMP.                             
015900 77  WS-PAR-COUNT             PIC 9(02) COMP VALUE ZEROS.                 
016000 77  WS-PAR-POS1              PIC 9(02) COMP VALUE ZEROS.                 
016100 77  WS-PAR-POS2              PIC 9(02) COMP VALUE ZEROS.                 
016200 77  WS-PAR-PASADA            PIC 9(02) COMP VALUE ZEROS.                 
016300 77  WS-PAR-IDX-AUX           PIC 9(04) COMP VALUE ZEROS.                 
016400 77  WS-PAR-RANGO-AUX         PIC 9(06) COMP VALUE ZEROS.                 
016500                                                                          
016600*----------- BOLETA RANQUEADA DE LA FILA ACTUAL, YA ORDENADA -----        
016700 01  WS-BALOTA-ACTUAL.                                                    
016800     05  WS-RB-ACTUAL-IDX OCCURS 40 TIMES PIC 9(04) COMP.                 
016900 77  WS-RB-ACTUAL-LONG        PIC 9(02) COMP VALUE ZEROS.                 
017000                                                                          
017100*----------- BUSQUEDA DE BOLETA IDENTICA EN LA TABLA -------------        
017200 77  WS-RB-POS-HALLADA        PIC 9(04) COMP VALUE ZEROS.                 
017300 77  WS-RB-FLAG-ENC           PIC X          VALUE 'N'.                   
017400     88  WS-RB-ENCONTRADA                    VALUE 'S'.                   
017500     88  WS-RB-NO-ENCONTRADA                 VALUE 'N'.                   
017600 77  WS-RB-FLAG-CMP           PIC X          VALUE 'S'.                   
017700     88  WS-RB-IGUAL                         VALUE 'S'.                   
017800     88  WS-RB-DISTINTA                       VALUE 'N'.                  
017900                                                                          
018000*----------- REDEFINES 1: FECHA DE PROCESO (AAMMDD) --------------        
018100 01  WS-FECHA-HOY.                                                        
018200     03  WS-FECHA-HOY-AAMMDD  PIC 9(06).                                  
018300 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.                               
018400     03  WS-FECHA-HOY-AA      PIC 99.                                     
018500     03  WS-FECHA-HOY-MM      PIC 99.                                     
018600     03  WS-FECHA-HOY-DD      PIC 99.                                     
018700                                                                          
018800*----------- REDEFINES 2: TARJETA DE PARAMETROS ------------------        
018900 01  WS-PARM-AREA.                                                        
019000     03  WS-PARM-TEXTO        PIC X(80).                                  
019100 01  WS-PARM-CAMPOS REDEFINES WS-PARM-AREA.                               
019200     03  WS-PARM-BANCAS       PIC 9(04).                                  
019300     03  FILLER               PIC X(76).                                  
019400                                                                          
019500*----------- REDEFINES 3: CONVERSION DE TEXTO A NUMERICO ---------        
019600*    SE USA PARA PASAR UNA CELDA DE RANGO (TEXTO) A UN CAMPO              
019700*    NUMERICO SIN RECURRIR A NINGUNA FUNCION INTRINSECA: EL TEXTO         
019800*    SE ALINEA A LA DERECHA CON CEROS A LA IZQUIERDA (VER PARRAFO         
019900*    8210) Y LUEGO SE REINTERPRETA COMO PIC 9.                            
020000 01  WS-RANGO-TEXTO           PIC X(10)     VALUE ZEROS.                  
020100 01  WS-RANGO-NUM REDEFINES WS-RANGO-TEXTO  PIC 9(10).                    
020200 77  WS-POS-INICIO            PIC 9(02) COMP VALUE ZEROS.                 
020300                                                                          
020400*----------- COPYS ---------------------------------------------          
020500*     COPY CPCANDAT  (VER PGM_50-CP-CANDDAT -- NO DISPONIBLE EN           
020600*     ESTA BIBLIOTECA DE PRUEBA, SE PEGA EL LAYOUT A MANO). ESTE          
020700*     TRABAJO SOLO USA TC-INDICE Y TC-NOMBRE DEL REGISTRO.                
020800******************************************************************        
020900 01  WS-REG-CANDIDATO.                                                    
021000     03  CAND-INDICE           PIC 9(04)      VALUE ZEROS.                
021100     03  CAND-NOMBRE           PIC X(30)      VALUE SPACES.               
021200     03  CAND-NOMBRE-MAYUS     PIC X(30)      VALUE SPACES.               
021300     03  CAND-CANT-APROB       PIC S9(07)     VALUE ZEROS.                
021400     03  CAND-NETO-APROB       PIC S9(07)     VALUE ZEROS.                
021500     03  CAND-PUNT-SAV         PIC S9(05)V9(03) COMP-3                    
021600                                              VALUE ZEROS.                
021700     03  CAND-PUNT-SPAV        PIC S9(05)V9(03) COMP-3                    
021800                                              VALUE ZEROS.                
021900     03  CAND-RONDA-SENTADO    PIC 9(04) COMP VALUE ZEROS.                
022000     03  CAND-IND-SENTADO      PIC X          VALUE 'N'.                  
022100         88  CAND-ESTA-SENTADO                VALUE 'Y'.                  
022200         88  CAND-NO-SENTADO                  VALUE 'N'.                  
022300     03  FILLER                PIC X(09)      VALUE SPACES.               
022400*///////////////////////////////////////////////////////////////          
022500                                                                          
022600*----------- TABLA DE CANDIDATOS (SOLO INDICE Y NOMBRE EN USO) ---        
022700 01  WS-TABLA-CANDIDATOS.                                                 
022800     05  TC-CANDIDATO OCCURS 40 TIMES INDEXED BY TC-NDX.                  
022900         10  TC-INDICE           PIC 9(04).                               
023000         10  TC-NOMBRE           PIC X(30).                               
023100         10  TC-NOMBRE-MAYUS     PIC X(30).                               
023200         10  TC-CANT-APROB       PIC S9(07).                              
023300         10  TC-NETO-APROB       PIC S9(07).                              
023400         10  TC-PUNT-SAV         PIC S9(05)V9(03) COMP-3.                 
023500         10  TC-PUNT-SPAV        PIC S9(05)V9(03) COMP-3.                 
023600         10  TC-RONDA-SENTADO    PIC 9(04) COMP.                          
023700         10  TC-IND-SENTADO      PIC X.                                   
023800             88  TC-ESTA-SENTADO VALUE 'Y'.                               
023900             88  TC-NO-SENTADO   VALUE 'N'.                               
024000         10  FILLER              PIC X(09).                               
024100                                                                          
024200*----------- COPYS ---------------------------------------------          
024300*     COPY CPRBALLOT (VER PGM_51-CP-RBALLOT -- NO DISPONIBLE EN           
024400*     ESTA BIBLIOTECA DE PRUEBA, SE PEGA EL LAYOUT A MANO).               
024500******************************************************************        
024600 01  WS-REG-BALOTA-RANK.                                                  
024700     03  RB-PESO               PIC 9(06)      VALUE ZEROS.                
024800     03  RB-CANT-CAND          PIC 9(04) COMP VALUE ZEROS.                
024900     03  RB-INDICE-CAND OCCURS 40 TIMES                                   
025000                               PIC 9(04)      VALUE ZEROS.                
025100     03  FILLER                PIC X(04)      VALUE SPACES.               
025200*///////////////////////////////////////////////////////////////          
025300                                                                          
025400*----------- TABLA DE BOLETAS RANQUEADAS DISTINTAS ---------------        
025500*    MISMO LAYOUT QUE WS-REG-BALOTA-RANK, CON PREFIJO PROPIO              
025600*    (TR-) PARA NO DUPLICAR LOS NOMBRES DE CAMPO DEL REGISTRO             
025700*    PEGADO DE CPRBALLOT.                                                 
025800 01  WS-TABLA-BALOTAS-RANK.                                               
025900     05  TR-BALOTA OCCURS 2000 TIMES INDEXED BY RB-NDX RB-NDX2.           
026000         10  TR-PESO             PIC 9(06).                               
026100         10  TR-CANT-CAND        PIC 9(04) COMP.                          
026200         10  TR-INDICE-CAND OCCURS 40 TIMES PIC 9(04).                    
026300         10  FILLER              PIC X(04).                               
026400                                                                          
026500*----------- AREA DE ARMADO DE UNA LINEA DEL ARCHIVO BLT ---------        
026600 77  WS-NUM-AGREGAR           PIC 9(06) COMP VALUE ZEROS.                 
026700 77  WS-NUM-EDITADO           PIC Z(05)9     VALUE SPACES.                
026800 77  WS-TOKEN                 PIC X(06)      VALUE SPACES.                
026900                                                                          
027000 77  FILLER  PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                
027100                                                                          
027200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
027300 PROCEDURE DIVISION.                                                      
027400                                                                          
027500 MAIN-PROGRAM-I.                                                          
027600                                                                          
027700     PERFORM 1000-INICIO-I      THRU 1000-INICIO-F                        
027800     PERFORM 2000-LEER-FILA-I   THRU 2000-LEER-FILA-F                     
027900             UNTIL WS-FIN-LECTURA                                         
028000     PERFORM 3000-ESCRIBIR-BLT-I THRU 3000-ESCRIBIR-BLT-F                 
028100     PERFORM 9999-FINAL-I       THRU 9999-FINAL-F.                        
028200                                                                          
028300 MAIN-PROGRAM-F. GOBACK.                                                  
028400                                                                          
028500*-----------------------------------------------------------------        
028600 1000-INICIO-I.                                                           
028700                                                                          
028800     ACCEPT WS-FECHA-HOY FROM DATE                                        
028900     SET WS-NO-FIN-LECTURA TO TRUE                                        
029000                                                                          
029100     OPEN INPUT SMKCSV                                                    
029200     IF FS-SMKCSV IS NOT EQUAL '00' THEN                                  
029300        DISPLAY '* ERROR EN OPEN DDENTRA = ' FS-SMKCSV                    
029400        MOVE 9999 TO RETURN-CODE                                          
029500        SET WS-FIN-LECTURA TO TRUE                                        
029600        GO TO 1000-INICIO-F                                               
029700     END-IF                                                               
029800                                                                          
029900     PERFORM 1100-LEER-PARM-I THRU 1100-LEER-PARM-F                       
030000     IF WS-FIN-LECTURA THEN                                               
030100        GO TO 1000-INICIO-F                                               
030200     END-IF                                                               
030300                                                                          
030400     PERFORM 1200-LEER-ENCAB-I THRU 1200-LEER-ENCAB-F.                    
030500                                                                          
030600 1000-INICIO-F. EXIT.                                                     
030700                                                                          
030800*-----------------------------------------------------------------        
030900*    TARJETA DE PARAMETROS (SYSIN): BANCAS A CUBRIR. A DIFERENCIA         
031000*    DEL PROGRAMA DE CONTEO DE LA CLASE 50, ESTE DATO ES                  
031100*    OBLIGATORIO: SIN TARJETA O CON EL CAMPO EN CERO, EL TRABAJO          
031200*    TERMINA CON ERROR (NO HAY BANCAS POR DEFECTO EN ESTE TRABAJO)        
031300 1100-LEER-PARM-I.                                                        
031400                                                                          
031500     MOVE ZEROS TO WS-SEAT-COUNT                                          
031600     OPEN INPUT TARJPARM                                                  
031700     IF FS-PARM IS EQUAL '00' THEN                                        
031800        READ TARJPARM INTO WS-PARM-AREA                                   
031900        IF FS-PARM IS EQUAL '00' THEN                                     
032000           MOVE WS-PARM-BANCAS TO WS-SEAT-COUNT                           
032100        END-IF                                                            
032200        CLOSE TARJPARM                                                    
032300     END-IF                                                               
032400                                                                          
032500     IF WS-SEAT-COUNT = ZEROS THEN                                        
032600        DISPLAY '* ERROR: FALTA TARJETA DE PARAMETROS CON LA '            
032700        DISPLAY '* CANTIDAD DE BANCAS (DATO OBLIGATORIO)      '           
032800        MOVE 9999 TO RETURN-CODE                                          
032900        SET WS-FIN-LECTURA TO TRUE                                        
033000     END-IF.                                                              
033100                                                                          
033200 1100-LEER-PARM-F. EXIT.                                                  
033300                                                                          
033400*-----------------------------------------------------------------        
033500*    FILA 1 DEL CSV: NOMBRE DE CADA CANDIDATO, EN ORDEN DE                
033600*    COLUMNA. EL INDICE ES 1-BASE (PRIMERA COLUMNA = CAND-INDICE 1        
033700*    PARA ESTE TRABAJO EN PARTICULAR, A DIFERENCIA DEL PROGRAMA DE        
033800*    CONTEO DE APROBACION QUE USA INDICE 0-BASE.                          
033900 1200-LEER-ENCAB-I.                                                       
034000                                                                          
034100     READ SMKCSV                                                          
034200                                                                          
034300     EVALUATE FS-SMKCSV                                                   
034400        WHEN '00'                                                         
034500           CONTINUE                                                       
034600        WHEN '10'                                                         
034700           DISPLAY '* ARCHIVO DE BOLETAS RANQUEADAS VACIO'                
034800           SET WS-FIN-LECTURA TO TRUE                                     
034900           GO TO 1200-LEER-ENCAB-F                                        
035000        WHEN OTHER                                                        
035100           DISPLAY '* ERROR EN LECTURA ENCABEZADO = ' FS-SMKCSV           
035200           MOVE 9999 TO RETURN-CODE                                       
035300           SET WS-FIN-LECTURA TO TRUE                                     
035400           GO TO 1200-LEER-ENCAB-F                                        
035500     END-EVALUATE                                                         
035600                                                                          
035700     MOVE ZEROS TO WS-CAND-COUNT                                          
035800     MOVE 1     TO WS-PTR                                                 
035900     MOVE 'N'   TO WS-FIN-CAMPOS                                          
036000                                                                          
036100     PERFORM 1210-CAMPO-ENCAB-I THRU 1210-CAMPO-ENCAB-F                   
036200             UNTIL WS-SIN-MAS-CAMPOS.                                     
036300                                                                          
036400 1200-LEER-ENCAB-F. EXIT.                                                 
036500                                                                          
036600*-----------------------------------------------------------------        
036700 1210-CAMPO-ENCAB-I.                                                      
036800                                                                          
036900     PERFORM 8200-SEPARAR-CAMPO-I THRU 8200-SEPARAR-CAMPO-F               
037000     IF WS-SIN-MAS-CAMPOS THEN                                            
037100        GO TO 1210-CAMPO-ENCAB-F                                          
037200     END-IF                                                               
037300                                                                          
037400     ADD 1 TO WS-CAND-COUNT                                               
037500     SET TC-NDX TO WS-CAND-COUNT                                          
037600     MOVE WS-CAND-COUNT TO TC-INDICE(TC-NDX)                              
037700     MOVE WS-CAMPO      TO TC-NOMBRE(TC-NDX).                             
037800                                                                          
037900 1210-CAMPO-ENCAB-F. EXIT.                                                
038000                                                                          
038100*-----------------------------------------------------------------        
038200*    LECTURA DE UNA FILA DE RESPONDENTE.                                  
038300 2000-LEER-FILA-I.                                                        
038400                                                                          
038500     READ SMKCSV                                                          
038600                                                                          
038700     EVALUATE FS-SMKCSV                                                   
038800        WHEN '00'                                                         
038900           ADD 1 TO WS-LEIDAS-FILAS                                       
039000           PERFORM 2100-PROCESAR-FILA-I THRU 2100-PROCESAR-FILA-F         
039100        WHEN '10'                                                         
039200           SET WS-FIN-LECTURA TO TRUE                                     
039300        WHEN OTHER                                                        
039400           DISPLAY '* ERROR EN LECTURA DE FILA = ' FS-SMKCSV              
039500           MOVE 9999 TO RETURN-CODE                                       
039600           SET WS-FIN-LECTURA TO TRUE                                     
039700     END-EVALUATE.                                                        
039800                                                                          
039900 2000-LEER-FILA-F. EXIT.                                                  
040000                                                                          
040100*-----------------------------------------------------------------        
040200*    POR CADA CELDA NO EN BLANCO SE GUARDA EL PAR (INDICE DE              
040300*    CANDIDATO, VALOR DE RANGO). LUEGO SE ORDENA POR VALOR DE             
040400*    RANGO CRECIENTE Y SE ARMA LA BOLETA RANQUEADA DE LA FILA.            
040500 2100-PROCESAR-FILA-I.                                                    
040600                                                                          
040700     MOVE 1   TO WS-PTR                                                   
040800     MOVE 'N' TO WS-FIN-CAMPOS                                            
040900     MOVE ZEROS TO WS-PAR-COUNT                                           
041000                                                                          
041100     PERFORM 2110-CAMPO-FILA-I THRU 2110-CAMPO-FILA-F                     
041200             VARYING TC-IDX FROM 1 BY 1                                   
041300                UNTIL TC-IDX > WS-CAND-COUNT OR WS-SIN-MAS-CAMPOS         
041400                                                                          
041500     IF WS-PAR-COUNT > 1 THEN                                             
041600        PERFORM 2200-ORDENAR-PARES-I THRU 2200-ORDENAR-PARES-F            
041700     END-IF                                                               
041800                                                                          
041900     PERFORM 2300-ARMAR-BALOTA-I THRU 2300-ARMAR-BALOTA-F                 
042000     PERFORM 2400-BUSCAR-BALOTA-I THRU 2400-BUSCAR-BALOTA-F.              
042100                                                                          
042200 2100-PROCESAR-FILA-F. EXIT.                                              
042300                                                                          
042400*-----------------------------------------------------------------        
042500 2110-CAMPO-FILA-I.                                                       
042600                                                                          
042700     PERFORM 8200-SEPARAR-CAMPO-I THRU 8200-SEPARAR-CAMPO-F               
042800     IF WS-SIN-MAS-CAMPOS THEN                                            
042900        GO TO 2110-CAMPO-FILA-F                                           
043000     END-IF                                                               
043100                                                                          
043200     IF WS-CAMPO-LEN > ZEROS THEN                                         
043300        PERFORM 8210-CONVERTIR-RANGO-I THRU 8210-CONVERTIR-RANGO-F        
043400        ADD 1 TO WS-PAR-COUNT                                             
043500        MOVE TC-IDX    TO WS-PAR-IDX(WS-PAR-COUNT)                        
043600        MOVE WS-RANGO-NUM TO WS-PAR-RANGO(WS-PAR-COUNT)                   
043700     END-IF.                                                              
043800                                                                          
043900 2110-CAMPO-FILA-F. EXIT.                                                 
044000                                                                          
044100*-----------------------------------------------------------------        
044200*    BURBUJA CLASICA SOBRE LOS PARES (WS-PAR-IDX, WS-PAR-RANGO),          
044300*    ORDEN CRECIENTE POR VALOR DE RANGO. LOS EMPATES DE RANGO NO          
044400*    SE DESEMPATAN (QUEDAN EN EL ORDEN EN QUE APARECIERON EN LA           
044500*    FILA), IGUAL QUE EN LA VERSION ORIGINAL DE ESTA RUTINA.              
044600 2200-ORDENAR-PARES-I.                                                    
044700                                                                          
044800     MOVE ZEROS TO WS-PAR-PASADA                                          
044900     PERFORM 2210-ORD-PARES-PASADA-I THRU 2210-ORD-PARES-PASADA-F         
045000             VARYING WS-PAR-PASADA FROM 1 BY 1                            
045100                UNTIL WS-PAR-PASADA >= WS-PAR-COUNT.                      
045200                                                                          
045300 2200-ORDENAR-PARES-F. EXIT.                                              
045400                                                                          
045500*-----------------------------------------------------------------        
045600 2210-ORD-PARES-PASADA-I.                                                 
045700                                                                          
045800     PERFORM 2220-ORD-PARES-PAR-I THRU 2220-ORD-PARES-PAR-F               
045900             VARYING WS-PAR-POS1 FROM 1 BY 1                              
046000                UNTIL WS-PAR-POS1 > WS-PAR-COUNT - WS-PAR-PASADA.         
046100                                                                          
046200 2210-ORD-PARES-PASADA-F. EXIT.                                           
046300                                                                          
046400*-----------------------------------------------------------------        
046500*    CR-1561 (2013): DOS MOVE DE WS-PAR-RANGO PARTIDOS EN DOS             
046600*    LINEAS, NO CABIAN ENTEROS EN LA COLUMNA 72.                          
046700 2220-ORD-PARES-PAR-I.                                                    
046800                                                                          
046900     COMPUTE WS-PAR-POS2 = WS-PAR-POS1 + 1                                
047000     IF WS-PAR-RANGO(WS-PAR-POS2) < WS-PAR-RANGO(WS-PAR-POS1) THEN        
047100        MOVE WS-PAR-IDX(WS-PAR-POS1)   TO WS-PAR-IDX-AUX                  
047200        MOVE WS-PAR-RANGO(WS-PAR-POS1) TO WS-PAR-RANGO-AUX                
047300        MOVE WS-PAR-IDX(WS-PAR-POS2)   TO WS-PAR-IDX(WS-PAR-POS1)         
047400        MOVE WS-PAR-RANGO(WS-PAR-POS2)                                    
047500           TO WS-PAR-RANGO(WS-PAR-POS1).                                  
047600        MOVE WS-PAR-IDX-AUX            TO WS-PAR-IDX(WS-PAR-POS2)         
047700        MOVE WS-PAR-RANGO-AUX                                             
047800           TO WS-PAR-RANGO(WS-PAR-POS2).                                  
047900     END-IF.                                                              
048000                                                                          
048100 2220-ORD-PARES-PAR-F. EXIT.                                              
048200                                                                          
048300*-----------------------------------------------------------------        
048400*    COPIA LOS INDICES YA ORDENADOS A LA BOLETA RANQUEADA DE LA           
048500*    FILA ACTUAL. UNA FILA SIN NINGUNA PREFERENCIA MARCADA DA UNA         
048600*    BOLETA RANQUEADA DE LARGO CERO, QUE SE SIGUE REGISTRANDO             
048700*    COMO UNA BOLETA DISTINTA MAS (PARA NO PERDER AL RESPONDENTE).        
048800 2300-ARMAR-BALOTA-I.                                                     
048900                                                                          
049000     MOVE WS-PAR-COUNT TO WS-RB-ACTUAL-LONG                               
049100     IF WS-RB-ACTUAL-LONG > ZEROS THEN                                    
049200        PERFORM 2310-COPIAR-BALOTA-I THRU 2310-COPIAR-BALOTA-F            
049300                VARYING WS-RB-POS FROM 1 BY 1                             
049400                   UNTIL WS-RB-POS > WS-RB-ACTUAL-LONG                    
049500     END-IF.                                                              
049600                                                                          
049700 2300-ARMAR-BALOTA-F. EXIT.                                               
049800                                                                          
049900*-----------------------------------------------------------------        
050000 2310-COPIAR-BALOTA-I.                                                    
050100                                                                          
050200     MOVE WS-PAR-IDX(WS-RB-POS) TO WS-RB-ACTUAL-IDX(WS-RB-POS).           
050300                                                                          
050400 2310-COPIAR-BALOTA-F. EXIT.                                              
050500                                                                          
050600*-----------------------------------------------------------------        
050700*    BUSCA, EN LA TABLA DE BOLETAS RANQUEADAS DISTINTAS, UNA              
050800*    ENTRADA CON LA MISMA SECUENCIA DE INDICES (MISMO LARGO Y             
050900*    MISMO ORDEN). SI LA ENCUENTRA, SOLO SUMA 1 AL PESO; SI NO,           
051000*    AGREGA UNA ENTRADA NUEVA CON PESO 1.                                 
051100 2400-BUSCAR-BALOTA-I.                                                    
051200                                                                          
051300     SET WS-RB-NO-ENCONTRADA TO TRUE                                      
051400     MOVE ZEROS TO WS-RB-POS-HALLADA                                      
051500                                                                          
051600     PERFORM 2410-COMPARAR-BALOTA-I THRU 2410-COMPARAR-BALOTA-F           
051700             VARYING RB-NDX FROM 1 BY 1                                   
051800                UNTIL RB-NDX > WS-CANT-BALOTAS-RANK                       
051900                   OR WS-RB-ENCONTRADA                                    
052000                                                                          
052100     IF WS-RB-ENCONTRADA THEN                                             
052200        SET RB-NDX2 TO WS-RB-POS-HALLADA                                  
052300        ADD 1 TO TR-PESO(RB-NDX2)                                         
052400     ELSE                                                                 
052500        PERFORM 2420-AGREGAR-BALOTA-I THRU 2420-AGREGAR-BALOTA-F          
052600     END-IF.                                                              
052700                                                                          
052800 2400-BUSCAR-BALOTA-F. EXIT.                                              
052900                                                                          
053000*-----------------------------------------------------------------        
053100 2410-COMPARAR-BALOTA-I.                                                  
053200                                                                          
053300     IF TR-CANT-CAND(RB-NDX) NOT = WS-RB-ACTUAL-LONG THEN                 
053400        GO TO 2410-COMPARAR-BALOTA-F                                      
053500     END-IF                                                               
053600                                                                          
053700     SET WS-RB-IGUAL TO TRUE                                              
053800     IF WS-RB-ACTUAL-LONG > ZEROS THEN                                    
053900        PERFORM 2411-COMPARAR-POS-I THRU 2411-COMPARAR-POS-F              
054000                VARYING WS-RB-POS FROM 1 BY 1                             
054100                   UNTIL WS-RB-POS > WS-RB-ACTUAL-LONG                    
054200                      OR WS-RB-DISTINTA                                   
054300     END-IF                                                               
054400                                                                          
054500     IF WS-RB-IGUAL THEN                                                  
054600        SET WS-RB-ENCONTRADA TO TRUE                                      
054700        SET WS-RB-POS-HALLADA TO RB-NDX                                   
054800     END-IF.                                                              
054900                                                                          
055000 2410-COMPARAR-BALOTA-F. EXIT.                                            
055100                                                                          
055200*-----------------------------------------------------------------        
055300 2411-COMPARAR-POS-I.                                                     
055400                                                                          
055500     IF TR-INDICE-CAND(RB-NDX, WS-RB-POS) NOT =                           
055600        WS-RB-ACTUAL-IDX(WS-RB-POS) THEN                                  
055700        SET WS-RB-DISTINTA TO TRUE                                        
055800     END-IF.                                                              
055900                                                                          
056000 2411-COMPARAR-POS-F. EXIT.                                               
056100                                                                          
056200*-----------------------------------------------------------------        
056300 2420-AGREGAR-BALOTA-I.                                                   
056400                                                                          
056500     IF WS-CANT-BALOTAS-RANK >= WS-MAX-BALOTAS-RANK THEN                  
056600        DISPLAY '* ERROR: TOPE DE BOLETAS RANQUEADAS SUPERADO '           
056700        MOVE 9999 TO RETURN-CODE                                          
056800        SET WS-FIN-LECTURA TO TRUE                                        
056900        GO TO 2420-AGREGAR-BALOTA-F                                       
057000     END-IF                                                               
057100                                                                          
057200     ADD 1 TO WS-CANT-BALOTAS-RANK                                        
057300     SET RB-NDX2 TO WS-CANT-BALOTAS-RANK                                  
057400     MOVE 1                TO TR-PESO(RB-NDX2)                            
057500     MOVE WS-RB-ACTUAL-LONG TO TR-CANT-CAND(RB-NDX2)                      
057600                                                                          
057700     IF WS-RB-ACTUAL-LONG > ZEROS THEN                                    
057800        PERFORM 2421-COPIAR-IDX-I THRU 2421-COPIAR-IDX-F                  
057900                VARYING WS-RB-POS FROM 1 BY 1                             
058000                   UNTIL WS-RB-POS > WS-RB-ACTUAL-LONG                    
058100     END-IF.                                                              
058200                                                                          
058300 2420-AGREGAR-BALOTA-F. EXIT.                                             
058400                                                                          
058500*-----------------------------------------------------------------        
058600 2421-COPIAR-IDX-I.                                                       
058700                                                                          
058800     MOVE WS-RB-ACTUAL-IDX(WS-RB-POS)                                     
058900       TO TR-INDICE-CAND(RB-NDX2, WS-RB-POS).                             
059000                                                                          
059100 2421-COPIAR-IDX-F. EXIT.                                                 
059200                                                                          
059300*-----------------------------------------------------------------        
059400*    ESCRITURA DEL ARCHIVO .BLT. SI HUBO UN ERROR FATAL ANTES             
059500*    (RETURN-CODE DISTINTO DE CERO) NO SE ESCRIBE NADA.                   
059600 3000-ESCRIBIR-BLT-I.                                                     
059700                                                                          
059800     IF RETURN-CODE NOT = ZEROS THEN                                      
059900        GO TO 3000-ESCRIBIR-BLT-F                                         
060000     END-IF                                                               
060100                                                                          
060200     OPEN OUTPUT BLTOUT                                                   
060300     IF FS-BLTOUT IS NOT EQUAL '00' THEN                                  
060400        DISPLAY '* ERROR EN OPEN DDSALE = ' FS-BLTOUT                     
060500        MOVE 9999 TO RETURN-CODE                                          
060600        GO TO 3000-ESCRIBIR-BLT-F                                         
060700     END-IF                                                               
060800                                                                          
060900     PERFORM 3100-ESCRIBIR-ENCAB-I THRU 3100-ESCRIBIR-ENCAB-F             
061000                                                                          
061100     PERFORM 3200-ESCRIBIR-BALOTA-I THRU 3200-ESCRIBIR-BALOTA-F           
061200             VARYING RB-NDX FROM 1 BY 1                                   
061300                UNTIL RB-NDX > WS-CANT-BALOTAS-RANK                       
061400                                                                          
061500     PERFORM 3300-ESCRIBIR-TERM-I THRU 3300-ESCRIBIR-TERM-F               
061600                                                                          
061700     PERFORM 3400-ESCRIBIR-NOMBRE-I THRU 3400-ESCRIBIR-NOMBRE-F           
061800             VARYING TC-NDX FROM 1 BY 1                                   
061900                UNTIL TC-NDX > WS-CAND-COUNT                              
062000                                                                          
062100     PERFORM 3500-ESCRIBIR-TITULO-I THRU 3500-ESCRIBIR-TITULO-F           
062200                                                                          
062300     CLOSE BLTOUT.                                                        
062400                                                                          
062500 3000-ESCRIBIR-BLT-F. EXIT.                                               
062600                                                                          
062700*-----------------------------------------------------------------        
062800*    LINEA DE ENCABEZADO: CANTIDAD DE CANDIDATOS Y CANTIDAD DE            
062900*    BANCAS, SEPARADOS POR UN ESPACIO.                                    
063000 3100-ESCRIBIR-ENCAB-I.                                                   
063100                                                                          
063200     MOVE SPACES TO REG-LINEA-BLT                                         
063300     MOVE 1      TO WS-PTR-BLT                                            
063400                                                                          
063500     MOVE WS-CAND-COUNT TO WS-NUM-AGREGAR                                 
063600     PERFORM 8400-AGREGAR-TOKEN-I THRU 8400-AGREGAR-TOKEN-F               
063700     MOVE WS-SEAT-COUNT TO WS-NUM-AGREGAR                                 
063800     PERFORM 8400-AGREGAR-TOKEN-I THRU 8400-AGREGAR-TOKEN-F               
063900                                                                          
064000     WRITE REG-LINEA-BLT.                                                 
064100                                                                          
064200 3100-ESCRIBIR-ENCAB-F. EXIT.                                             
064300                                                                          
064400*-----------------------------------------------------------------        
064500*    LINEA DE UNA BOLETA RANQUEADA DISTINTA: PESO, LOS INDICES DE         
064600*    CANDIDATO EN ORDEN DE PREFERENCIA Y EL CERO TERMINADOR.              
064700 3200-ESCRIBIR-BALOTA-I.                                                  
064800                                                                          
064900     MOVE SPACES TO REG-LINEA-BLT                                         
065000     MOVE 1      TO WS-PTR-BLT                                            
065100                                                                          
065200     MOVE TR-PESO(RB-NDX) TO WS-NUM-AGREGAR                               
065300     PERFORM 8400-AGREGAR-TOKEN-I THRU 8400-AGREGAR-TOKEN-F               
065400                                                                          
065500     IF TR-CANT-CAND(RB-NDX) > ZEROS THEN                                 
065600        PERFORM 3210-ESCRIBIR-IDX-I THRU 3210-ESCRIBIR-IDX-F              
065700                VARYING WS-RB-POS FROM 1 BY 1                             
065800                   UNTIL WS-RB-POS > TR-CANT-CAND(RB-NDX)                 
065900     END-IF                                                               
066000                                                                          
066100     MOVE ZEROS TO WS-NUM-AGREGAR                                         
066200     PERFORM 8400-AGREGAR-TOKEN-I THRU 8400-AGREGAR-TOKEN-F               
066300                                                                          
066400     WRITE REG-LINEA-BLT.                                                 
066500                                                                          
066600 3200-ESCRIBIR-BALOTA-F. EXIT.                                            
066700                                                                          
066800*-----------------------------------------------------------------        
066900 3210-ESCRIBIR-IDX-I.                                                     
067000                                                                          
067100     MOVE TR-INDICE-CAND(RB-NDX, WS-RB-POS) TO WS-NUM-AGREGAR             
067200     PERFORM 8400-AGREGAR-TOKEN-I THRU 8400-AGREGAR-TOKEN-F.              
067300                                                                          
067400 3210-ESCRIBIR-IDX-F. EXIT.                                               
067500                                                                          
067600*-----------------------------------------------------------------        
067700*    LINEA TERMINADORA DE LA SECCION DE BOLETAS: UN CERO SOLO.            
067800 3300-ESCRIBIR-TERM-I.                                                    
067900                                                                          
068000     MOVE SPACES TO REG-LINEA-BLT                                         
068100     MOVE '0'    TO REG-LINEA-BLT(1 : 1)                                  
068200     WRITE REG-LINEA-BLT.                                                 
068300                                                                          
068400 3300-ESCRIBIR-TERM-F. EXIT.                                              
068500                                                                          
068600*-----------------------------------------------------------------        
068700*    UNA LINEA POR CANDIDATO, EN ORDEN DE INDICE, CON EL NOMBRE           
068800*    ENTRE COMILLAS.                                                      
068900 3400-ESCRIBIR-NOMBRE-I.                                                  
069000                                                                          
069100     MOVE SPACES TO REG-LINEA-BLT                                         
069200     STRING '"'                DELIMITED BY SIZE                          
069300            TC-NOMBRE(TC-NDX)  DELIMITED BY SIZE                          
069400            '"'                DELIMITED BY SIZE                          
069500            INTO REG-LINEA-BLT                                            
069600     WRITE REG-LINEA-BLT.                                                 
069700                                                                          
069800 3400-ESCRIBIR-NOMBRE-F. EXIT.                                            
069900                                                                          
070000*-----------------------------------------------------------------        
070100*    LINEA DE TITULO: NUNCA SE RECIBIO UN DATO DE TITULO DESDE LA         
070200*    ENCUESTADORA EXTERNA, POR LO QUE QUEDA EN COMILLAS VACIAS.           
070300 3500-ESCRIBIR-TITULO-I.                                                  
070400                                                                          
070500     MOVE SPACES TO REG-LINEA-BLT                                         
070600     MOVE '""'   TO REG-LINEA-BLT(1 : 2)                                  
070700     WRITE REG-LINEA-BLT.                                                 
070800                                                                          
070900 3500-ESCRIBIR-TITULO-F. EXIT.                                            
071000                                                                          
071100*-----------------------------------------------------------------        
071200*    SEPARA UN CAMPO DELIMITADO POR COMA A PARTIR DE WS-PTR SOBRE         
071300*    REG-LINEA-SMK. SI EL PUNTERO YA PASO EL LARGO DE LA LINEA NO         
071400*    HAY MAS CAMPOS EN ESTA FILA. WS-CAMPO-LEN QUEDA CON EL LARGO         
071500*    REAL DEL CAMPO (SIN EL RELLENO EN BLANCO DE WS-CAMPO).               
071600 8200-SEPARAR-CAMPO-I.                                                    
071700                                                                          
071800     MOVE SPACES TO WS-CAMPO                                              
071900     MOVE ZEROS  TO WS-CAMPO-LEN                                          
072000                                                                          
072100     IF WS-PTR > WS-LARGO-LINEA THEN                                      
072200        SET WS-SIN-MAS-CAMPOS TO TRUE                                     
072300        GO TO 8200-SEPARAR-CAMPO-F                                        
072400     END-IF                                                               
072500                                                                          
072600     UNSTRING REG-LINEA-SMK (1 : WS-LARGO-LINEA)                          
072700              DELIMITED BY ','                                            
072800              INTO WS-CAMPO COUNT IN WS-CAMPO-LEN                         
072900              WITH POINTER WS-PTR                                         
073000     END-UNSTRING.                                                        
073100                                                                          
073200 8200-SEPARAR-CAMPO-F. EXIT.                                              
073300                                                                          
073400*-----------------------------------------------------------------        
073500*    CONVIERTE WS-CAMPO(1:WS-CAMPO-LEN), UNA CELDA DE RANGO YA            
073600*    SEPARADA DEL CSV, A UN VALOR NUMERICO EN WS-RANGO-NUM. SE            
073700*    ALINEA EL TEXTO A LA DERECHA DE UN CAMPO DE 10 POSICIONES            
073800*    RELLENO DE CEROS Y SE REINTERPRETA COMO PIC 9(10) (REDEFINES         
073900*    3), SIN USAR NINGUNA FUNCION INTRINSECA DE CONVERSION.               
074000 8210-CONVERTIR-RANGO-I.                                                  
074100                                                                          
074200     MOVE ZEROS TO WS-RANGO-TEXTO                                         
074300     COMPUTE WS-POS-INICIO = 11 - WS-CAMPO-LEN                            
074400     MOVE WS-CAMPO (1 : WS-CAMPO-LEN)                                     
074500       TO WS-RANGO-TEXTO (WS-POS-INICIO : WS-CAMPO-LEN).                  
074600                                                                          
074700 8210-CONVERTIR-RANGO-F. EXIT.                                            
074800                                                                          
074900*-----------------------------------------------------------------        
075000*    AGREGA WS-NUM-AGREGAR COMO UN TOKEN MAS DE REG-LINEA-BLT, CON        
075100*    UN ESPACIO DE SEPARACION SI YA HABIA UN TOKEN ANTES. LOS             
075200*    CEROS A LA IZQUIERDA DEL CAMPO EDITADO SE QUITAN CON UN              
075300*    UNSTRING DELIMITADO POR "ALL SPACE", QUE DE PASO ABSORBE             
075400*    TODOS LOS BLANCOS SOBRANTES DE LA IZQUIERDA.                         
075500 8400-AGREGAR-TOKEN-I.                                                    
075600                                                                          
075700     MOVE WS-NUM-AGREGAR TO WS-NUM-EDITADO                                
075800     MOVE SPACES TO WS-TOKEN                                              
075900     UNSTRING WS-NUM-EDITADO DELIMITED BY ALL SPACE                       
076000              INTO WS-TOKEN                                               
076100     END-UNSTRING                                                         
076200                                                                          
076300     IF WS-PTR-BLT > 1 THEN                                               
076400        STRING ' ' DELIMITED BY SIZE                                      
076500               INTO REG-LINEA-BLT WITH POINTER WS-PTR-BLT                 
076600     END-IF                                                               
076700                                                                          
076800     STRING WS-TOKEN DELIMITED BY SPACE                                   
076900            INTO REG-LINEA-BLT WITH POINTER WS-PTR-BLT.                   
077000                                                                          
077100 8400-AGREGAR-TOKEN-F. EXIT.                                              
077200                                                                          
077300*-----------------------------------------------------------------        
077400 9999-FINAL-I.                                                            
077500                                                                          
077600     CLOSE SMKCSV                                                         
077700     IF WS-MODO-TRAZA = 'Y' THEN                                          
077800        DISPLAY '* FIN DE CORRIDA - ' WS-FECHA-HOY-AAMMDD                 
077900     END-IF.                                                              
078000                                                                          
078100 9999-FINAL-F. EXIT.                                                      
